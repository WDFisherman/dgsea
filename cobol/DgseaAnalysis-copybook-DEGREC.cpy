000100******************************************************************
000200*    DEGREC  --  DIFFERENTIALLY EXPRESSED GENE (DEG) RECORD      *
000300*                                                                *
000400*    ONE ENTRY PER GENE REPORTED BY THE UPSTREAM DIFFERENTIAL    *
000500*    EXPRESSION PIPELINE.  INPUT IS A COMMA-DELIMITED TEXT LINE, *
000600*    NO HEADER ROW:                                              *
000700*        GENE-SYMBOL , LOG-FOLD-CHANGE , ADJUSTED-PVALUE         *
000800*                                                                *
000900*    DGR001  JS  10/11/97  ORIGINAL LAYOUT FOR THE DGSEA BATCH   *
001000*    DGR002  JS  03/02/98  WIDENED ADJUSTED-PVALUE TO 9(1)V9(6)  *
001100*                          -- 0.05000 WAS GETTING TRUNCATED      *
001200*    DGR003  MM  11/19/99  Y2K -- WS-LOAD-DATE NOW CCYYMMDD      *
001300******************************************************************
001400 01  DEG-REC.
001500     05  DEG-GENE-SYMBOL         PIC X(20).
001600     05  DEG-LOG-FOLD-CHANGE     PIC S9(3)V9(6).
001700     05  DEG-ADJUSTED-PVALUE     PIC 9(1)V9(6).
001800     05  DEG-LOAD-DATE           PIC 9(8).
001900     05  DEG-SIGNIF-IND          PIC X(1).
002000         88  DEG-REC-SIGNIFICANT     VALUE "Y".
002100         88  DEG-REC-NOT-SIGNIFICANT VALUE "N".
002200     05  FILLER                  PIC X(07).
002300*
002400******************************************************************
002500*    DEG-TABLE -- IN-MEMORY WORKING TABLE LOADED FROM DEGSIN.    *
002600*    SEARCHED SEQUENTIALLY (NOT SEARCH ALL) BECAUSE THE INPUT    *
002700*    FILE ARRIVES IN DISCOVERY ORDER, NOT SORTED BY SYMBOL.      *
002800******************************************************************
002900 01  DEG-TABLE.
003000     05  DEG-TABLE-ROW OCCURS 1 TO 8000 TIMES
003100                    DEPENDING ON DEG-TABLE-COUNT
003200                    INDEXED BY DEG-IDX.
003300         10  TBL-DEG-GENE-SYMBOL     PIC X(20).
003400         10  TBL-DEG-LOG-FOLD-CHANGE PIC S9(3)V9(6).
003500         10  TBL-DEG-ADJUSTED-PVALUE PIC 9(1)V9(6).
003600         10  FILLER                  PIC X(08).

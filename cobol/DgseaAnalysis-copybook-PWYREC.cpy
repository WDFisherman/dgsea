000100******************************************************************
000200*    PWYREC  --  PATHWAY DESCRIPTION RECORD                      *
000300*                                                                *
000400*    ONE ENTRY PER PATHWAY CARRIED IN THE REFERENCE PATHWAY      *
000500*    CATALOGUE (E.G. KEGG hsa00010).  COMMA-DELIMITED TEXT LINE, *
000600*    NO HEADER ROW:                                              *
000700*        PATHWAY-ID , DESCRIPTION                                *
000800*                                                                *
000900*    THE ENRICHMENT AND CONTINGENCY REPORTS BOTH WALK THIS       *
001000*    TABLE IN FILE ORDER -- THAT ORDER IS THE REPORT'S ROW       *
001100*    ORDER, NOT RE-SORTED.                                       *
001200*                                                                *
001300*    PWR001  JS  10/11/97  ORIGINAL LAYOUT                       *
001400*    PWR002  MM  11/19/99  Y2K -- WS-LOAD-DATE NOW CCYYMMDD      *
001500******************************************************************
001600 01  PWY-REC.
001700     05  PWY-PATHWAY-ID          PIC X(12).
001800     05  PWY-DESCRIPTION         PIC X(60).
001900     05  PWY-LOAD-DATE           PIC 9(8).
002000     05  FILLER                  PIC X(10).
002100*
002200******************************************************************
002300*    PWY-TABLE -- IN-MEMORY WORKING TABLE LOADED FROM PWYIN.     *
002400*    WALKED IN LOAD (= FILE) ORDER FOR BOTH THE ENRICHMENT AND   *
002500*    THE CONTINGENCY REPORTS -- NO SORT STEP.                    *
002600******************************************************************
002700 01  PWY-TABLE.
002800     05  PWY-TABLE-ROW OCCURS 1 TO 4000 TIMES
002900                    DEPENDING ON PWY-TABLE-COUNT
003000                    INDEXED BY PWY-IDX.
003100         10  TBL-PWY-PATHWAY-ID      PIC X(12).
003200         10  TBL-PWY-DESCRIPTION     PIC X(60).
003300         10  FILLER                  PIC X(08).

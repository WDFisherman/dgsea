000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGPERCLF.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 12/08/97.
000700 DATE-COMPILED. 12/08/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM RANKS A BIOSTATS-SUPPLIED LIST OF PATHWAYS
001300*          BY THEIR SHARE OF TOTAL ABSOLUTE LOG-FOLD-CHANGE AND
001400*          LISTS THE TOP N, MOST-PERCENT FIRST.
001500*
001600*          FOR EACH REQUESTED PATHWAY, THE AVERAGE ABSOLUTE LFC OF
001700*          ITS MEMBER DEGS IS COMPUTED, THEN EXPRESSED AS A PERCENT
001800*          OF THE SUM OF ALL REQUESTED PATHWAYS' AVERAGES.  A
001900*          CATALOGUED PATHWAY WITH NO MEMBER DEGS GETS A ZERO
002000*          PERCENT, NOT AN ABEND.  A PATHWAY-ID THAT DOES NOT
002100*          APPEAR IN PWGNIN AT ALL IS A DIFFERENT THING -- A
002200*          MISTYPED OR RETIRED ID ON BIOSTATS' OWN REQUEST LIST --
002300*          AND DOES ABEND, SEE DGP008.
002400*
002500******************************************************************
002600*
002700*          INPUT FILE    -   DDS0001.DGSEA.DEGSIN
002800*          INPUT FILE    -   DDS0001.DGSEA.PWGNIN
002900*          INPUT FILE    -   DDS0001.DGSEA.PWYREQIN
003000*          OUTPUT FILE   -   DDS0001.DGSEA.PERCLFOUT
003100*          DUMP FILE     -   SYSOUT
003200*
003300******************************************************************
003400*
003500*    CHANGE LOG
003600*    ----------
003700*    DGP001  JS  12/08/97  ORIGINAL
003800*    DGP002  JS  02/19/98  REQ#1290 -- REQUESTED-TOP-N NOW READ
003900*                          FROM THE FIRST PWYREQIN RECORD INSTEAD
004000*                          OF BEING HARD-CODED AT 10
004100*    DGP003  JS  02/19/98  REQ#1290 -- ABEND IF TOP-N IS LESS THAN
004200*                          ONE, BIOSTATS ASKED FOR A HARD STOP
004300*                          RATHER THAN A SILENT EMPTY REPORT
004400*    DGP004  MM  11/19/99  Y2K -- WS-DATE NOW ACCEPTED AS CCYYMMDD
004500*    DGP005  MM  01/06/00  Y2K -- VERIFIED CORRECT CENTURY ROLLOVER
004600*                          IN PRODUCTION, NO FURTHER CHANGE
004700*    DGP006  TGD 09/02/04  REQ#5112 -- PWGN-TABLE WIDENED TO MATCH
004800*                          DGENRICH'S COPYBOOK
004900*    DGP007  RLW 04/02/11  REQ#7340 -- SORT IS NOW STABLE ON TIES --
005000*                          TWO PATHWAYS AT THE SAME PERCENT KEEP
005100*                          THEIR REQUEST-LIST ORDER, A PRIOR
005200*                          RELEASE COULD FLIP THEM RUN TO RUN
005300*    DGP008  KLH 02/14/12  REQ#6302 -- A REQUESTED PATHWAY-ID THAT
005400*                          MATCHES NO PWGNIN ROW AT ALL IS NOW AN
005500*                          ABEND -- IT USED TO FALL THROUGH TO A
005600*                          SILENT ZERO-MEMBER / ZERO-PERCENT LINE,
005700*                          WHICH BIOSTATS COULD NOT TELL APART FROM
005800*                          A PATHWAY THAT LEGITIMATELY HAS NO DEGS
005900*    DGP009  KLH 02/14/12  REQ#6302 -- 610-WRITE-ONE-LINE WAS
006000*                          STRINGING TBL-REQ-PERCENT (COMP-3)
006100*                          STRAIGHT INTO THE REPORT LINE -- AUDIT
006200*                          FLAGGED THIS AS A USAGE VIOLATION, NOW
006300*                          EDITED TO A DISPLAY FIELD FIRST.  SAME
006400*                          AUDIT FOUND SEVERAL STATEMENTS RUNNING
006500*                          PAST COLUMN 72 -- REWRAPPED.
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM
007300     CLASS CSV-DIGITS IS "0" THRU "9"
007400     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
007500            OFF STATUS IS FRESH-RUN.
007600*
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200*
008300     SELECT DEGSIN
008400     ASSIGN TO UT-S-DEGSIN
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS DFCODE.
008700*
008800     SELECT PWGNIN
008900     ASSIGN TO UT-S-PWGNIN
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS GFCODE.
009200*
009300     SELECT PWYREQIN
009400     ASSIGN TO UT-S-PWYREQIN
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS RFCODE.
009700*
009800     SELECT PERCLFOUT
009900     ASSIGN TO UT-S-PERCLFOUT
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS OFCODE.
010200*
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC  PIC X(130).
011200*
011300 FD  DEGSIN
011400     RECORDING MODE IS V
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 1 TO 80 CHARACTERS
011700     DATA RECORD IS DEGSIN-REC.
011800 01  DEGSIN-REC  PIC X(80).
011900*
012000 FD  PWGNIN
012100     RECORDING MODE IS V
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 1 TO 100 CHARACTERS
012400     DATA RECORD IS PWGNIN-REC.
012500 01  PWGNIN-REC  PIC X(100).
012600*
012700****** REQUEST FEED FROM BIOSTATS -- FIRST RECORD IS THE TOP-N
012800****** COUNT, EVERY RECORD AFTER THAT IS ONE PATHWAY-ID OF
012900****** INTEREST, ONE PER LINE, NO HEADER ROW.
013000 FD  PWYREQIN
013100     RECORDING MODE IS V
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 1 TO 20 CHARACTERS
013400     DATA RECORD IS PWYREQIN-REC.
013500 01  PWYREQIN-REC  PIC X(20).
013600*
013700 FD  PERCLFOUT
013800     RECORDING MODE IS V
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 1 TO 100 CHARACTERS
014100     DATA RECORD IS PERCLFOUT-REC.
014200 01  PERCLFOUT-REC  PIC X(100).
014300*
014400 WORKING-STORAGE SECTION.
014500*
014600 01  FILE-STATUS-CODES.
014700     05  DFCODE                  PIC X(2).
014800         88  NO-MORE-DEGSIN           VALUE "10".
014900     05  GFCODE                  PIC X(2).
015000         88  NO-MORE-PWGNIN           VALUE "10".
015100     05  RFCODE                  PIC X(2).
015200         88  NO-MORE-PWYREQIN         VALUE "10".
015300     05  OFCODE                  PIC X(2).
015400     05  FILLER                  PIC X(08).
015500*
015600 77  DEG-TABLE-COUNT             PIC 9(9) COMP VALUE ZERO.
015700 77  PWGN-TABLE-COUNT            PIC 9(9) COMP VALUE ZERO.
015800 77  PWYREQ-TABLE-COUNT          PIC 9(9) COMP VALUE ZERO.
015900*
016000 COPY DEGREC.
016100 COPY PWGNREC.
016200 COPY ABENDREC.
016300*
016400 01  MORE-INPUT-SWITCHES.
016500     05  MORE-DEGSIN-SW          PIC X(1) VALUE "Y".
016600         88  NO-MORE-DEG-RECS        VALUE "N".
016700     05  MORE-PWGNIN-SW          PIC X(1) VALUE "Y".
016800         88  NO-MORE-PWGN-RECS       VALUE "N".
016900     05  MORE-PWYREQIN-SW        PIC X(1) VALUE "Y".
017000         88  NO-MORE-PWYREQ-RECS     VALUE "N".
017100     05  FILLER                  PIC X(05).
017200*
017300 01  WS-DEG-RAW-FIELDS.
017400     05  WS-DEG-F1               PIC X(20).
017500     05  WS-DEG-F2               PIC X(14).
017600     05  WS-DEG-F3               PIC X(10).
017700     05  WS-DEG-FIELD-CNT        PIC 9(2) COMP VALUE ZERO.
017800     05  FILLER                  PIC X(04).
017900*
018000 01  WS-PWGN-RAW-FIELDS.
018100     05  WS-PWGN-F1              PIC X(12).
018200     05  WS-PWGN-F2              PIC X(10).
018300     05  WS-PWGN-F3              PIC X(20).
018400     05  WS-PWGN-F4              PIC X(20).
018500     05  WS-PWGN-FIELD-CNT       PIC 9(2) COMP VALUE ZERO.
018600     05  FILLER                  PIC X(04).
018700*
018800 01  DECIMAL-PARSE-WORK-AREA.
018900     05  DP-RAW-TEXT              PIC X(14).
019000     05  DP-SIGN-SW              PIC X(1) VALUE "+".
019100         88  DP-NEGATIVE             VALUE "-".
019200     05  DP-WHOLE-TEXT            PIC X(10).
019300     05  DP-FRAC-TEXT             PIC X(10).
019400     05  DP-BUILD-9               PIC 9(9).
019500     05  DP-BUILD-X REDEFINES DP-BUILD-9 PIC X(9).
019600     05  DP-BUILD-3V6 REDEFINES DP-BUILD-9 PIC 9(3)V9(6).
019700     05  DP-BUILD-1V6 REDEFINES DP-BUILD-9 PIC 9(1)V9(6).
019800     05  FILLER                  PIC X(04).
019900*
020000 01  WS-LFC-RESULT               PIC S9(3)V9(6) COMP-3.
020100 01  WS-PVAL-RESULT              PIC 9(1)V9(6) COMP-3.
020200*
020300 01  WS-CURRENT-DATE             PIC 9(8).
020400 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
020500     05  WS-CURR-CC              PIC 9(2).
020600     05  WS-CURR-YY              PIC 9(2).
020700     05  WS-CURR-MM              PIC 9(2).
020800     05  WS-CURR-DD              PIC 9(2).
020900*
021000 01  CSVTRIM-TEXT1                PIC X(80).
021100 01  CSVTRIM-RETURN-LTH           PIC S9(4).
021200*
021300 77  REQUESTED-TOP-N              PIC 9(4) COMP VALUE ZERO.
021400*
021500****** PATHWAY-OF-INTEREST REQUEST TABLE -- LOADED FROM PWYREQIN
021600****** (ONE ID PER LINE AFTER THE TOP-N HEADER RECORD), THEN
021700****** CARRIES EACH PATHWAY'S COMPUTED RESULT THROUGH THE SORT.
021800 01  PWYREQ-TABLE.
021900     05  PWYREQ-TABLE-ROW OCCURS 1 TO 4000 TIMES
022000                    DEPENDING ON PWYREQ-TABLE-COUNT
022100                    INDEXED BY PWYREQ-IDX.
022200         10  TBL-REQ-PATHWAY-ID      PIC X(12).
022300         10  TBL-REQ-MEMBER-CNT      PIC 9(9) COMP.
022400         10  TBL-REQ-AVG-ABS-LFC     PIC S9(6)V9(6) COMP-3.
022500         10  TBL-REQ-PERCENT         PIC S9(3)V9(4) COMP-3.
022600         10  TBL-REQ-ORIGIN-SEQ      PIC 9(9) COMP.
022700         10  FILLER                  PIC X(05).
022800*
022900 01  COUNTERS-AND-ACCUMULATORS.
023000     05  RECORDS-WRITTEN          PIC 9(7) COMP.
023100     05  WS-SUM-ABS-LFC           PIC S9(9)V9(6) COMP-3.
023200     05  WS-MEMBER-CNT            PIC 9(9) COMP.
023300*    TOTAL PWGNIN ROWS SEEN FOR THE CURRENT REQUESTED PATHWAY-ID,
023400*    REGARDLESS OF WHETHER THE GENE IS ALSO A DEG -- PARALLELS
023500*    DGENRICH'S TOTAL-GENES-IN-PATHWAY.  ZERO AFTER THE SCAN MEANS
023600*    THE ID IS NOT IN THE CATALOGUE AT ALL.  SEE DGP008.
023700     05  WS-TOTAL-PWGN-CNT        PIC 9(9) COMP.
023800     05  WS-GRAND-SUM-AVG-LFC     PIC S9(9)V9(6) COMP-3.
023900     05  WS-SWAP-ROW              PIC X(45).
024000     05  SORT-SWITCHED-SW         PIC X(1) VALUE "Y".
024100         88  SORT-DID-SWITCH          VALUE "Y".
024200         88  SORT-DID-NOT-SWITCH      VALUE "N".
024300     05  WS-TOP-N-SW              PIC X(1).
024400         88  TOP-N-LESS-THAN-ONE      VALUE "Y".
024500     05  FILLER                  PIC X(05).
024600*
024700 01  WS-PERCLF-LINE               PIC X(100).
024800*
024900*    STRING WILL NOT TAKE A COMP-3 OPERAND DIRECTLY -- TBL-REQ-
025000*    PERCENT IS EDITED HERE BEFORE IT GOES INTO THE REPORT LINE
025100*    (DGP009).
025200 01  WS-PERCLF-EDIT-FIELDS.
025300     05  WS-ED-PERCENT           PIC -ZZ9.9999.
025400     05  FILLER                  PIC X(04).
025500*
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 050-LOAD-DEG-TABLE THRU 050-EXIT
025900         VARYING DEG-IDX FROM 1 BY 1
026000         UNTIL NO-MORE-DEG-RECS.
026100     PERFORM 070-LOAD-PWGN-TABLE THRU 070-EXIT
026200         VARYING PWGN-IDX FROM 1 BY 1
026300         UNTIL NO-MORE-PWGN-RECS.
026400     PERFORM 080-LOAD-REQUEST-TABLE THRU 080-EXIT
026500         VARYING PWYREQ-IDX FROM 1 BY 1
026600         UNTIL NO-MORE-PWYREQ-RECS.
026700     PERFORM 200-COMPUTE-MAINLINE THRU 200-EXIT
026800         VARYING PWYREQ-IDX FROM 1 BY 1
026900         UNTIL PWYREQ-IDX > PWYREQ-TABLE-COUNT.
027000     PERFORM 350-CALC-PERCENTAGES THRU 350-EXIT
027100         VARYING PWYREQ-IDX FROM 1 BY 1
027200         UNTIL PWYREQ-IDX > PWYREQ-TABLE-COUNT.
027300     PERFORM 500-SORT-DESCENDING THRU 500-EXIT.
027400     PERFORM 600-WRITE-TOP-N THRU 600-EXIT.
027500     PERFORM 900-CLEANUP THRU 900-EXIT.
027600     MOVE ZERO TO RETURN-CODE.
027700     GOBACK.
027800*
027900 000-HOUSEKEEPING.
028000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
028100     DISPLAY "******** BEGIN JOB DGPERCLF ********".
028200     ACCEPT WS-CURRENT-DATE FROM DATE.
028300     MOVE ZERO TO DEG-TABLE-COUNT, PWGN-TABLE-COUNT,
028400                  PWYREQ-TABLE-COUNT, RECORDS-WRITTEN.
028500     MOVE "N" TO WS-TOP-N-SW.
028600     OPEN INPUT DEGSIN, PWGNIN, PWYREQIN.
028700     OPEN OUTPUT PERCLFOUT, SYSOUT.
028800*
028900     READ DEGSIN
029000         AT END MOVE "N" TO MORE-DEGSIN-SW
029100     END-READ.
029200     IF NO-MORE-DEG-RECS
029300         MOVE "EMPTY DEGSIN FEED" TO ABEND-REASON
029400         GO TO 1000-ABEND-RTN.
029500*
029600     READ PWGNIN
029700         AT END MOVE "N" TO MORE-PWGNIN-SW
029800     END-READ.
029900     IF NO-MORE-PWGN-RECS
030000         MOVE "EMPTY PWGNIN FEED" TO ABEND-REASON
030100         GO TO 1000-ABEND-RTN.
030200*
030300     READ PWYREQIN
030400         AT END MOVE "N" TO MORE-PWYREQIN-SW
030500     END-READ.
030600     IF NO-MORE-PWYREQ-RECS
030700         MOVE "EMPTY PWYREQIN FEED" TO ABEND-REASON
030800         GO TO 1000-ABEND-RTN.
030900*
031000     IF PWYREQIN-REC(1:4) IS NOT NUMERIC
031100         MOVE "NON-NUMERIC TOP-N HEADER ON PWYREQIN"
031200             TO ABEND-REASON
031300         GO TO 1000-ABEND-RTN.
031400     MOVE PWYREQIN-REC(1:4) TO REQUESTED-TOP-N.
031500     IF REQUESTED-TOP-N < 1
031600         MOVE "TOP-N REQUEST IS LESS THAN ONE" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800     READ PWYREQIN
031900         AT END MOVE "N" TO MORE-PWYREQIN-SW
032000     END-READ.
032100 000-EXIT.
032200     EXIT.
032300*
032400 050-LOAD-DEG-TABLE.
032500     MOVE "050-LOAD-DEG-TABLE" TO PARA-NAME.
032600     MOVE SPACES TO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3.
032700     MOVE ZERO TO WS-DEG-FIELD-CNT.
032800     UNSTRING DEGSIN-REC DELIMITED BY ","
032900         INTO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3
033000         TALLYING IN WS-DEG-FIELD-CNT.
033100     IF WS-DEG-FIELD-CNT < 3
033200         MOVE "SHORT RECORD ON DEGSIN" TO ABEND-REASON
033300         MOVE DEG-IDX TO ACTUAL-VAL
033400         GO TO 1000-ABEND-RTN.
033500*
033600     MOVE WS-DEG-F1 TO CSVTRIM-TEXT1.
033700     CALL "CSVTRIM" USING CSVTRIM-TEXT1, CSVTRIM-RETURN-LTH.
033800     MOVE WS-DEG-F1(1:20) TO TBL-DEG-GENE-SYMBOL(DEG-IDX).
033900*
034000     MOVE WS-DEG-F2 TO DP-RAW-TEXT.
034100     PERFORM 085-PARSE-LFC-FIELD THRU 085-EXIT.
034200     MOVE WS-LFC-RESULT TO TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX).
034300*
034400     MOVE WS-DEG-F3 TO DP-RAW-TEXT.
034500     PERFORM 086-PARSE-PVAL-FIELD THRU 086-EXIT.
034600     MOVE WS-PVAL-RESULT TO TBL-DEG-ADJUSTED-PVALUE(DEG-IDX).
034700*
034800     ADD 1 TO DEG-TABLE-COUNT.
034900     READ DEGSIN
035000         AT END MOVE "N" TO MORE-DEGSIN-SW
035100     END-READ.
035200 050-EXIT.
035300     EXIT.
035400*
035500 085-PARSE-LFC-FIELD.
035600     MOVE "+" TO DP-SIGN-SW.
035700     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
035800     IF DP-RAW-TEXT(1:1) = "-"
035900         MOVE "-" TO DP-SIGN-SW.
036000     UNSTRING DP-RAW-TEXT DELIMITED BY "."
036100         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
036200     MOVE ZERO TO DP-BUILD-9.
036300     IF DP-SIGN-SW = "-"
036400         MOVE DP-WHOLE-TEXT(2:3) TO DP-BUILD-X(1:3)
036500     ELSE
036600         MOVE DP-WHOLE-TEXT(1:3) TO DP-BUILD-X(1:3).
036700     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(4:6).
036800     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
036900     IF DP-SIGN-SW = "-"
037000         COMPUTE WS-LFC-RESULT = 0 - DP-BUILD-3V6
037100     ELSE
037200         MOVE DP-BUILD-3V6 TO WS-LFC-RESULT.
037300 085-EXIT.
037400     EXIT.
037500*
037600 086-PARSE-PVAL-FIELD.
037700     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
037800     UNSTRING DP-RAW-TEXT DELIMITED BY "."
037900         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
038000     MOVE ZERO TO DP-BUILD-9.
038100     MOVE DP-WHOLE-TEXT(1:1) TO DP-BUILD-X(1:1).
038200     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(2:6).
038300     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
038400     MOVE DP-BUILD-1V6 TO WS-PVAL-RESULT.
038500 086-EXIT.
038600     EXIT.
038700*
038800 070-LOAD-PWGN-TABLE.
038900     MOVE "070-LOAD-PWGN-TABLE" TO PARA-NAME.
039000     MOVE SPACES TO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3,
039100         WS-PWGN-F4.
039200     MOVE ZERO TO WS-PWGN-FIELD-CNT.
039300     UNSTRING PWGNIN-REC DELIMITED BY ","
039400         INTO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3, WS-PWGN-F4
039500         TALLYING IN WS-PWGN-FIELD-CNT.
039600     IF WS-PWGN-FIELD-CNT < 4
039700         MOVE "SHORT RECORD ON PWGNIN" TO ABEND-REASON
039800         MOVE PWGN-IDX TO ACTUAL-VAL
039900         GO TO 1000-ABEND-RTN.
040000*
040100     MOVE WS-PWGN-F1(1:12) TO TBL-PWGN-PATHWAY-ID(PWGN-IDX).
040200     IF WS-PWGN-F2 IS NOT NUMERIC
040300         MOVE "NON-NUMERIC ENTREZ-GENE-ID ON PWGNIN"
040400             TO ABEND-REASON
040500         MOVE PWGN-IDX TO ACTUAL-VAL
040600         GO TO 1000-ABEND-RTN.
040700     MOVE WS-PWGN-F2 TO TBL-PWGN-ENTREZ-GENE-ID(PWGN-IDX).
040800     MOVE WS-PWGN-F3(1:20) TO TBL-PWGN-GENE-SYMBOL(PWGN-IDX).
040900     MOVE WS-PWGN-F4(1:20) TO TBL-PWGN-ENSEMBL-ID(PWGN-IDX).
041000     ADD 1 TO PWGN-TABLE-COUNT.
041100     READ PWGNIN
041200         AT END MOVE "N" TO MORE-PWGNIN-SW
041300     END-READ.
041400 070-EXIT.
041500     EXIT.
041600*
041700******************************************************************
041800*    080-LOAD-REQUEST-TABLE -- ONE REQUESTED PATHWAY-ID PER LINE,
041900*    AFTER THE TOP-N HEADER RECORD ALREADY CONSUMED IN 000.
042000*    TBL-REQ-ORIGIN-SEQ REMEMBERS THE REQUEST-LIST ORDER SO THE
042100*    SORT IN 500 CAN BREAK TIES BY IT (REQ#7340).
042200******************************************************************
042300 080-LOAD-REQUEST-TABLE.
042400     MOVE "080-LOAD-REQUEST-TABLE" TO PARA-NAME.
042500     MOVE PWYREQIN-REC(1:12) TO TBL-REQ-PATHWAY-ID(PWYREQ-IDX).
042600     MOVE PWYREQ-IDX TO TBL-REQ-ORIGIN-SEQ(PWYREQ-IDX).
042700     MOVE ZERO TO TBL-REQ-MEMBER-CNT(PWYREQ-IDX),
042800                  TBL-REQ-AVG-ABS-LFC(PWYREQ-IDX),
042900                  TBL-REQ-PERCENT(PWYREQ-IDX).
043000     ADD 1 TO PWYREQ-TABLE-COUNT.
043100     READ PWYREQIN
043200         AT END MOVE "N" TO MORE-PWYREQIN-SW
043300     END-READ.
043400 080-EXIT.
043500     EXIT.
043600*
043700******************************************************************
043800*    200-COMPUTE-MAINLINE  --  FOR EACH REQUESTED PATHWAY, SCANS
043900*    PWGN-TABLE FOR ITS MEMBER GENES, LOOKS EACH UP IN DEG-TABLE,
044000*    AND ACCUMULATES THE SUM OF ABSOLUTE LOG-FOLD-CHANGE.  ABSOLUTE
044100*    VALUE IS TAKEN BY SIGN TEST -- NO FUNCTION ABS, SHOP STANDARD.
044200*    WS-TOTAL-PWGN-CNT (DGP008) COUNTS EVERY PWGNIN ROW SEEN FOR
044300*    THIS PATHWAY-ID REGARDLESS OF DEG STATUS -- IF IT COMES BACK
044400*    ZERO THE ID NEVER APPEARED IN PWGNIN AT ALL, A BAD REQUEST,
044500*    NOT A PATHWAY THAT SIMPLY HAS NO DEGS.
044600******************************************************************
044700 200-COMPUTE-MAINLINE.
044800     MOVE "200-COMPUTE-MAINLINE" TO PARA-NAME.
044900     MOVE ZERO TO WS-SUM-ABS-LFC, WS-MEMBER-CNT,
045000         WS-TOTAL-PWGN-CNT.
045100     PERFORM 220-SCAN-MEMBERS THRU 220-EXIT
045200         VARYING PWGN-IDX FROM 1 BY 1
045300         UNTIL PWGN-IDX > PWGN-TABLE-COUNT.
045400     IF WS-TOTAL-PWGN-CNT = ZERO
045500         MOVE "PATHWAY-ID ON PWYREQIN NOT ON PWGNIN"
045600             TO ABEND-REASON
045700         MOVE TBL-REQ-PATHWAY-ID(PWYREQ-IDX) TO ACTUAL-VAL
045800         GO TO 1000-ABEND-RTN.
045900     MOVE WS-MEMBER-CNT TO TBL-REQ-MEMBER-CNT(PWYREQ-IDX).
046000     IF WS-MEMBER-CNT = ZERO
046100         MOVE ZERO TO TBL-REQ-AVG-ABS-LFC(PWYREQ-IDX)
046200     ELSE
046300         COMPUTE TBL-REQ-AVG-ABS-LFC(PWYREQ-IDX) ROUNDED =
046400             WS-SUM-ABS-LFC / WS-MEMBER-CNT.
046500 200-EXIT.
046600     EXIT.
046700*
046800 220-SCAN-MEMBERS.
046900     IF TBL-PWGN-PATHWAY-ID(PWGN-IDX) NOT =
047000        TBL-REQ-PATHWAY-ID(PWYREQ-IDX)
047100         GO TO 220-EXIT.
047200     ADD 1 TO WS-TOTAL-PWGN-CNT.
047300     SET DEG-IDX TO 1.
047400     SEARCH DEG-TABLE-ROW
047500         AT END
047600             CONTINUE
047700         WHEN TBL-DEG-GENE-SYMBOL(DEG-IDX) =
047800              TBL-PWGN-GENE-SYMBOL(PWGN-IDX)
047900             ADD 1 TO WS-MEMBER-CNT
048000             PERFORM 230-ADD-ABS-LFC THRU 230-EXIT
048100     END-SEARCH.
048200 220-EXIT.
048300     EXIT.
048400*
048500 230-ADD-ABS-LFC.
048600     IF TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX) NOT LESS THAN ZERO
048700         ADD TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX) TO WS-SUM-ABS-LFC
048800     ELSE
048900         SUBTRACT TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX)
049000             FROM WS-SUM-ABS-LFC.
049100 230-EXIT.
049200     EXIT.
049300*
049400******************************************************************
049500*    350-CALC-PERCENTAGES  --  FIRST PASS ACCUMULATES THE GRAND
049600*    SUM OF ALL REQUESTED PATHWAYS' AVERAGES; SECOND (351) TURNS
049700*    EACH INTO A PERCENT OF THAT SUM.  A ZERO GRAND SUM GIVES
049800*    EVERY PATHWAY ZERO PERCENT RATHER THAN A DIVIDE ABEND.
049900******************************************************************
050000 350-CALC-PERCENTAGES.
050100     IF PWYREQ-IDX = 1
050200         MOVE ZERO TO WS-GRAND-SUM-AVG-LFC.
050300     ADD TBL-REQ-AVG-ABS-LFC(PWYREQ-IDX) TO WS-GRAND-SUM-AVG-LFC.
050400     IF PWYREQ-IDX = PWYREQ-TABLE-COUNT
050500         PERFORM 351-APPLY-PERCENTAGES THRU 351-EXIT
050600             VARYING PWYREQ-IDX FROM 1 BY 1
050700             UNTIL PWYREQ-IDX > PWYREQ-TABLE-COUNT.
050800 350-EXIT.
050900     EXIT.
051000*
051100 351-APPLY-PERCENTAGES.
051200     IF WS-GRAND-SUM-AVG-LFC NOT GREATER THAN ZERO
051300         MOVE ZERO TO TBL-REQ-PERCENT(PWYREQ-IDX)
051400     ELSE
051500         COMPUTE TBL-REQ-PERCENT(PWYREQ-IDX) ROUNDED =
051600             (TBL-REQ-AVG-ABS-LFC(PWYREQ-IDX) /
051700              WS-GRAND-SUM-AVG-LFC) * 100.
051800 351-EXIT.
051900     EXIT.
052000*
052100******************************************************************
052200*    500-SORT-DESCENDING  --  BUBBLE SORT, DESCENDING BY PERCENT.
052300*    STABLE -- ON A TIE, THE ROW WITH THE LOWER TBL-REQ-ORIGIN-SEQ
052400*    STAYS AHEAD (REQ#7340).  THE REQUEST LIST IS NEVER MORE THAN
052500*    A FEW HUNDRED ROWS, SO A BUBBLE SORT IS PLENTY.
052600******************************************************************
052700 500-SORT-DESCENDING.
052800     MOVE "500-SORT-DESCENDING" TO PARA-NAME.
052900     IF PWYREQ-TABLE-COUNT < 2
053000         GO TO 500-EXIT.
053100     MOVE "Y" TO SORT-SWITCHED-SW.
053200     PERFORM 510-BUBBLE-PASS THRU 510-EXIT
053300         UNTIL SORT-DID-NOT-SWITCH.
053400 500-EXIT.
053500     EXIT.
053600*
053700 510-BUBBLE-PASS.
053800     MOVE "N" TO SORT-SWITCHED-SW.
053900     PERFORM 520-COMPARE-ADJACENT THRU 520-EXIT
054000         VARYING PWYREQ-IDX FROM 1 BY 1
054100         UNTIL PWYREQ-IDX > PWYREQ-TABLE-COUNT - 1.
054200 510-EXIT.
054300     EXIT.
054400*
054500 520-COMPARE-ADJACENT.
054600     IF TBL-REQ-PERCENT(PWYREQ-IDX) <
054700        TBL-REQ-PERCENT(PWYREQ-IDX + 1)
054800         PERFORM 530-SWAP-ROWS THRU 530-EXIT
054900         MOVE "Y" TO SORT-SWITCHED-SW
055000     ELSE
055100         IF TBL-REQ-PERCENT(PWYREQ-IDX) =
055200            TBL-REQ-PERCENT(PWYREQ-IDX + 1)
055300         AND TBL-REQ-ORIGIN-SEQ(PWYREQ-IDX) >
055400             TBL-REQ-ORIGIN-SEQ(PWYREQ-IDX + 1)
055500             PERFORM 530-SWAP-ROWS THRU 530-EXIT
055600             MOVE "Y" TO SORT-SWITCHED-SW.
055700 520-EXIT.
055800     EXIT.
055900*
056000 530-SWAP-ROWS.
056100     MOVE PWYREQ-TABLE-ROW(PWYREQ-IDX) TO WS-SWAP-ROW.
056200     MOVE PWYREQ-TABLE-ROW(PWYREQ-IDX + 1)
056300         TO PWYREQ-TABLE-ROW(PWYREQ-IDX).
056400     MOVE WS-SWAP-ROW TO PWYREQ-TABLE-ROW(PWYREQ-IDX + 1).
056500 530-EXIT.
056600     EXIT.
056700*
056800 600-WRITE-TOP-N.
056900     MOVE "600-WRITE-TOP-N" TO PARA-NAME.
057000     MOVE SPACES TO WS-PERCLF-LINE.
057100     MOVE "Pathway,Percent of Total Abs LFC" TO WS-PERCLF-LINE.
057200     WRITE PERCLFOUT-REC FROM WS-PERCLF-LINE.
057300     PERFORM 610-WRITE-ONE-LINE THRU 610-EXIT
057400         VARYING PWYREQ-IDX FROM 1 BY 1
057500         UNTIL PWYREQ-IDX > PWYREQ-TABLE-COUNT
057600         OR PWYREQ-IDX > REQUESTED-TOP-N.
057700 600-EXIT.
057800     EXIT.
057900*
058000 610-WRITE-ONE-LINE.
058100*    STRING WILL NOT TAKE A COMP-3 OPERAND DIRECTLY -- EDIT
058200*    TBL-REQ-PERCENT TO A DISPLAY FIELD FIRST (DGP009).
058300     MOVE SPACES TO WS-PERCLF-LINE.
058400     MOVE TBL-REQ-PERCENT(PWYREQ-IDX) TO WS-ED-PERCENT.
058500     STRING
058600         TBL-REQ-PATHWAY-ID(PWYREQ-IDX)  DELIMITED BY SPACE
058700         ","                              DELIMITED BY SIZE
058800         WS-ED-PERCENT                    DELIMITED BY SIZE
058900         INTO WS-PERCLF-LINE.
059000     WRITE PERCLFOUT-REC FROM WS-PERCLF-LINE.
059100     ADD 1 TO RECORDS-WRITTEN.
059200 610-EXIT.
059300     EXIT.
059400*
059500 700-CLOSE-FILES.
059600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
059700     CLOSE DEGSIN, PWGNIN, PWYREQIN, PERCLFOUT, SYSOUT.
059800 700-EXIT.
059900     EXIT.
060000*
060100 900-CLEANUP.
060200     MOVE "900-CLEANUP" TO PARA-NAME.
060300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
060400     DISPLAY "** PATHWAYS LISTED **".
060500     DISPLAY RECORDS-WRITTEN.
060600     DISPLAY "******** NORMAL END OF JOB DGPERCLF ********".
060700 900-EXIT.
060800     EXIT.
060900*
061000 1000-ABEND-RTN.
061100     WRITE SYSOUT-REC FROM ABEND-REC.
061200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
061300     DISPLAY "*** ABNORMAL END OF JOB-DGPERCLF ***" UPON CONSOLE.
061400     DIVIDE ZERO-VAL INTO ONE-VAL.

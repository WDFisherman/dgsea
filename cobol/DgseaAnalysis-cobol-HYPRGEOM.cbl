000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  HYPRGEOM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/11/97.
000700 DATE-COMPILED. 10/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED ONCE PER PATHWAY FROM DGENRICH.  RETURNS THE UPPER-
001300*    TAIL HYPERGEOMETRIC PROBABILITY OF SEEING AT LEAST THE
001400*    OBSERVED NUMBER OF DEGS IN A PATHWAY OF THE GIVEN SIZE,
001500*    DRAWN FROM THE GIVEN POPULATION.  THE BINOMIAL COEFFICIENT
001600*    C(N,K) IS BUILT UP ITERATIVELY (NEVER VIA FACTORIAL) TO
001700*    KEEP THE INTERMEDIATE VALUES IN RANGE FOR PATHWAY-SCALE N.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    HYG001  JS  10/11/97  ORIGINAL
002200*    HYG002  JS  04/02/98  DEGENERATE-PATHWAY GUARD -- FORCE
002300*                          P-VALUE TO 1.0 WHEN THE POPULATION
002400*                          COMBINATION COMES BACK ZERO
002500*    HYG003  MM  11/30/99  Y2K REVIEW -- NO DATE FIELDS IN THIS
002600*                          MODULE, NO CHANGE REQUIRED
002700*    HYG004  TGD 06/14/03  REQ#4471 -- WIDENED TEMP-PRODUCT TO
002800*                          S9(9)V9(10) COMP-3, CALLERS WERE
002900*                          SEEING TRUNCATED TAILS ON LARGE
003000*                          PATHWAYS
003100*    HYG005  RWK 09/22/06  REQ#5530 -- ADDED PACKED-DIGIT AND
003200*                          WHOLE/FRACTIONAL REDEFINES ON THE
003300*                          COMBINATION AND P-VALUE WORK FIELDS
003400*                          FOR DIAGNOSTIC TRACING, AUDIT ASKED
003500*                          THAT EVERY WORKING FIELD HAVE ONE
003600*    HYG006  DJP 03/11/11  REQ#6184 -- BUG: 220-COMBINATION-TERM
003700*                          WAS OVERWRITING COMB-NUM1 AS SCRATCH
003800*                          WHILE 120-SUM-K-LOOP STILL NEEDED THE
003900*                          FIRST COMBINATION VALUE IN IT, SILENTLY
004000*                          CORRUPTING THE UPPER-TAIL SUM FOR ANY
004100*                          K WHERE NEITHER CALL HIT THE K=0/K=N
004200*                          SHORTCUT.  GAVE THE SCRATCH TERM ITS
004300*                          OWN FIELD, COMB-TERM1.
004400******************************************************************
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000*
005100 DATA DIVISION.
005200 FILE SECTION.
005300*
005400 WORKING-STORAGE SECTION.
005500 01  MISC-FIELDS.
005600     05  WS-K                    PIC 9(9) COMP.
005700     05  WS-I                    PIC 9(9) COMP.
005800     05  WS-TERM-PVALUE          PIC 9(1)V9(10) COMP-3.
005900     05  WS-RUNNING-PVALUE       PIC 9(1)V9(10) COMP-3.
006000     05  COMB-NUM1               PIC S9(9)V9(10) COMP-3.
006100*    220-COMBINATION-TERM NEEDS ITS OWN SCRATCH SLOT FOR THE
006200*    RUNNING (N-I+1) FACTOR -- IT USED TO BORROW COMB-NUM1, BUT
006300*    200-COMBINATION IS CALLED A SECOND TIME (FOR COMB-NUM2)
006400*    BEFORE 120-SUM-K-LOOP IS DONE WITH COMB-NUM1'S FIRST VALUE,
006500*    SO THE BORROW WAS STOMPING IT.  SEE HYG006.
006600     05  COMB-TERM1              PIC S9(9)V9(10) COMP-3.
006700     05  COMB-NUM2               PIC S9(9)V9(10) COMP-3.
006800     05  COMB-DEN                PIC S9(9)V9(10) COMP-3.
006900*    SAME PACKED-DIGIT REDEFINES TRICK AS CW-RESULT-INT ABOVE --
007000*    LETS 100-CALC-PVALUE COMPARE THE POPULATION COMBINATION
007100*    AGAINST A WHOLE-NUMBER VALUE WHEN TRACING A DEGENERATE CASE.
007200     05  COMB-DEN-INT REDEFINES COMB-DEN
007300                                 PIC S9(19) COMP-3.
007400     05  DEGENERATE-SW           PIC X(1) VALUE "N".
007500         88  DEGENERATE-CASE         VALUE "Y".
007600         88  NOT-DEGENERATE          VALUE "N".
007700     05  FILLER                  PIC X(04).
007800*
007900 01  COMBINATION-WORK-AREA.
008000     05  CW-N                    PIC 9(9) COMP.
008100     05  CW-K                    PIC 9(9) COMP.
008200     05  CW-RESULT               PIC S9(9)V9(10) COMP-3.
008300*    A REDEFINES GIVES US THE SAME 19 PACKED DIGITS AS A WHOLE-
008400*    NUMBER VIEW SO 200-COMBINATION CAN TEST FOR AN EXACT
008500*    INTEGER RESULT WITHOUT A SEPARATE COMPARE FIELD.
008600     05  CW-RESULT-INT REDEFINES CW-RESULT
008700                                 PIC S9(19) COMP-3.
008800     05  CW-I                    PIC 9(9) COMP.
008900     05  FILLER                  PIC X(04).
009000*
009100 LINKAGE SECTION.
009200 01  HYPRG-PARMS.
009300     05  HYPRG-TOTAL-DEGS            PIC 9(9) COMP.
009400     05  HYPRG-TOTAL-GENES           PIC 9(9) COMP.
009500     05  HYPRG-GENES-IN-PATHWAY      PIC 9(9) COMP.
009600     05  HYPRG-OBSERVED-DEGS         PIC 9(9) COMP.
009700     05  HYPRG-PVALUE                PIC 9(1)V9(8).
009800*    SPLIT OUT SO A CALLER CAN DISPLAY THE WHOLE AND FRACTIONAL
009900*    HALVES SEPARATELY ON A DIAGNOSTIC SYSOUT LINE IF EVER NEEDED.
010000     05  HYPRG-PVALUE-PARTS REDEFINES HYPRG-PVALUE.
010100         10  HYPRG-PVALUE-WHOLE      PIC 9(1).
010200         10  HYPRG-PVALUE-FRAC       PIC 9(8).
010300     05  HYPRG-RETURN-CD             PIC S9(4) COMP.
010400     05  FILLER                  PIC X(04).
010500*
010600 PROCEDURE DIVISION USING HYPRG-PARMS.
010700     MOVE ZERO TO HYPRG-RETURN-CD.
010800     IF HYPRG-OBSERVED-DEGS = ZERO
010900         MOVE 1.0 TO HYPRG-PVALUE
011000         GOBACK.
011100*
011200     PERFORM 100-CALC-PVALUE THRU 100-EXIT.
011300     GOBACK.
011400*
011500 100-CALC-PVALUE.
011600*    UPPER-TAIL SUM, K = OBSERVED .. GENES-IN-PATHWAY :
011700*    P(K) = C(TOTAL-DEGS,K) * C(TOTAL-GENES-TOTAL-DEGS,
011800*                               GENES-IN-PATHWAY-K)
011900*           / C(TOTAL-GENES,GENES-IN-PATHWAY)
012000     MOVE ZERO TO WS-RUNNING-PVALUE.
012100     MOVE "N" TO DEGENERATE-SW.
012200*
012300     MOVE HYPRG-TOTAL-GENES      TO CW-N.
012400     MOVE HYPRG-GENES-IN-PATHWAY TO CW-K.
012500     PERFORM 200-COMBINATION THRU 200-EXIT.
012600     MOVE CW-RESULT TO COMB-DEN.
012700     IF COMB-DEN NOT GREATER THAN ZERO
012800         SET DEGENERATE-CASE TO TRUE
012900         GO TO 100-EXIT.
013000*
013100     PERFORM 120-SUM-K-LOOP THRU 120-EXIT
013200         VARYING WS-K FROM HYPRG-OBSERVED-DEGS BY 1
013300         UNTIL WS-K > HYPRG-GENES-IN-PATHWAY.
013400*
013500 100-EXIT.
013600     IF DEGENERATE-CASE
013700         MOVE 1.0 TO HYPRG-PVALUE
013800     ELSE
013900         COMPUTE HYPRG-PVALUE ROUNDED = WS-RUNNING-PVALUE.
014000     IF HYPRG-PVALUE > 1.0
014100         MOVE 1.0 TO HYPRG-PVALUE.
014200     EXIT.
014300*
014400 120-SUM-K-LOOP.
014500     MOVE HYPRG-TOTAL-DEGS TO CW-N.
014600     MOVE WS-K             TO CW-K.
014700     PERFORM 200-COMBINATION THRU 200-EXIT.
014800     MOVE CW-RESULT TO COMB-NUM1.
014900*
015000     COMPUTE WS-I = HYPRG-TOTAL-GENES - HYPRG-TOTAL-DEGS.
015100     MOVE WS-I TO CW-N.
015200     COMPUTE CW-K = HYPRG-GENES-IN-PATHWAY - WS-K.
015300     PERFORM 200-COMBINATION THRU 200-EXIT.
015400     MOVE CW-RESULT TO COMB-NUM2.
015500*
015600     COMPUTE WS-TERM-PVALUE ROUNDED =
015700         (COMB-NUM1 * COMB-NUM2) / COMB-DEN.
015800     ADD WS-TERM-PVALUE TO WS-RUNNING-PVALUE.
015900 120-EXIT.
016000     EXIT.
016100*
016200******************************************************************
016300*    200-COMBINATION  --  C(CW-N,CW-K), BUILT UP TERM BY TERM
016400*    AS A RUNNING REAL-VALUED PRODUCT (NOT FACTORIAL/FACTORIAL)
016500*    SO IT NEVER OVERFLOWS FOR PATHWAY-SCALE N.  C(N,K)=0 WHEN
016600*    K>N; 1 WHEN K=0 OR K=N.
016700******************************************************************
016800 200-COMBINATION.
016900     IF CW-K > CW-N
017000         MOVE ZERO TO CW-RESULT
017100         GO TO 200-EXIT.
017200     IF CW-K = ZERO OR CW-K = CW-N
017300         MOVE 1 TO CW-RESULT
017400         GO TO 200-EXIT.
017500*
017600     MOVE 1 TO CW-RESULT.
017700     PERFORM 220-COMBINATION-TERM THRU 220-EXIT
017800         VARYING CW-I FROM 1 BY 1 UNTIL CW-I > CW-K.
017900 200-EXIT.
018000     EXIT.
018100*
018200 220-COMBINATION-TERM.
018300     COMPUTE COMB-TERM1 = CW-N - CW-I + 1.
018400     COMPUTE CW-RESULT ROUNDED = (CW-RESULT * COMB-TERM1) / CW-I.
018500 220-EXIT.
018600     EXIT.

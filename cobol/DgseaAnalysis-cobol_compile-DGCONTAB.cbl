000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGCONTAB.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/05/97.
000700 DATE-COMPILED. 11/05/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE 2-BY-2 CONTINGENCY TABLE
001300*          REPORT FOR THE DGSEA BATCH SUITE -- ONE TABLE PER
001400*          PATHWAY, CROSSING PATHWAY MEMBERSHIP AGAINST THE
001500*          SIGNIFICANCE OF EACH DEG'S ADJUSTED P-VALUE.
001600*
001700*          THE IN-PATHWAY SIDE IS BUILT FROM A DEDUPLICATED
001800*          MEMBERSHIP SET FOR THE PATHWAY -- A GENE SYMBOL IS
001900*          COUNTED ONCE PER PATHWAY NO MATTER HOW MANY PWGNIN ROWS
002000*          NAME IT (SEE DGC002 BELOW).  THE SIGNIFICANCE SIDE
002100*          COMPARES EACH DEG'S ADJUSTED-PVALUE TO A THRESHOLD
002200*          SUPPLIED BY BIOSTATS AT RUN TIME ON PVALIN, DEFAULTING
002300*          TO 0.05 WHEN PVALIN IS EMPTY (SEE DGC007 BELOW).
002400*
002500******************************************************************
002600*
002700*          INPUT FILE    -   DDS0001.DGSEA.DEGSIN
002800*          INPUT FILE    -   DDS0001.DGSEA.PWYIN
002900*          INPUT FILE    -   DDS0001.DGSEA.PWGNIN
003000*          INPUT FILE    -   DDS0001.DGSEA.PVALIN
003100*          OUTPUT FILE   -   DDS0001.DGSEA.CONTABOUT
003200*          DUMP FILE     -   SYSOUT
003300*
003400******************************************************************
003500*
003600*    CHANGE LOG
003700*    ----------
003800*    DGC001  JS  11/05/97  ORIGINAL
003900*    DGC002  JS  01/14/98  REQ#1225 -- DROPPED THE DOUBLE-COUNTING
004000*                          MEMBERSHIP RULE INHERITED FROM THE FIRST
004100*                          ENRICHMENT PROTOTYPE.  A GENE THAT SHOWS
004200*                          UP ON MORE THAN ONE PWGNIN ROW FOR THE
004300*                          SAME PATHWAY NOW COUNTS ONCE.  BIOSTATS
004400*                          SIGNED OFF -- THE OLD RULE WAS INFLATING
004500*                          THE IN-PATHWAY CELL ON MULTI-SOURCE
004600*                          PATHWAYS
004700*    DGC003  MM  11/19/99  Y2K -- WS-DATE NOW ACCEPTED AS CCYYMMDD
004800*    DGC004  MM  01/06/00  Y2K -- VERIFIED CORRECT CENTURY ROLLOVER
004900*                          IN PRODUCTION, NO FURTHER CHANGE
005000*    DGC005  TGD 09/02/04  REQ#5112 -- PWGN-TABLE WIDENED TO MATCH
005100*                          DGENRICH'S COPYBOOK
005200*    DGC006  RLW 05/08/09  REQ#7002 -- LEGEND LINE NOW WRITTEN ONCE
005300*                          AT THE END OF THE REPORT, NOT AFTER EACH
005400*                          TABLE -- READERS COMPLAINED IT REPEATED
005500*    DGC007  KLH 02/14/12  REQ#6301 -- BIOSTATS AUDIT FOUND THE
005600*                          TABLE WAS CROSSING DEG-STATUS (ALWAYS
005700*                          TRUE FOR EVERY ROW WALKED) AGAINST
005800*                          PATHWAY MEMBERSHIP INSTEAD OF CROSSING
005900*                          SIGNIFICANCE AGAINST MEMBERSHIP.
006000*                          REBUILT THE FOUR CELLS AS IN-PATHWAY/
006100*                          NOT-IN-PATHWAY BY SIGNIFICANT/NOT-
006200*                          SIGNIFICANT (ADJUSTED-PVALUE VS
006300*                          THRESHOLD) AND MOVED THE THRESHOLD OFF
006400*                          A HARD-CODED 77-LEVEL ONTO A NEW PVALIN
006500*                          RUN-PARAMETER FEED, DEFAULT 0.05 WHEN
006600*                          PVALIN IS EMPTY
006700*    DGC008  KLH 02/14/12  REQ#6302 -- SAME AUDIT AS DGC007 CAUGHT
006800*                          300-WRITE-TABLE PRINTING OUR OWN SIG/
006900*                          NOT-SIG/IN-PATHWAY GRID INSTEAD OF THE
007000*                          D/D*/C/C*/SUM PIPE-DELIMITED BLOCK AND
007100*                          LEGEND SENTENCE BIOSTATS' CHART CODE
007200*                          ACTUALLY PARSES -- REWROTE THE REPORT
007300*                          LAYOUT TO MATCH, CELL MATH UNCHANGED
007400*    DGC009  KLH 02/14/12  REQ#6302 -- SAME AUDIT FOUND SEVERAL
007500*                          STATEMENTS RUNNING PAST COLUMN 72 --
007600*                          REWRAPPED, NO LOGIC CHANGE
007700******************************************************************
007800 ENVIRONMENT DIVISION.
007900 CONFIGURATION SECTION.
008000 SOURCE-COMPUTER. IBM-390.
008100 OBJECT-COMPUTER. IBM-390.
008200 SPECIAL-NAMES.
008300     C01 IS TOP-OF-FORM
008400     CLASS CSV-DIGITS IS "0" THRU "9"
008500     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
008600            OFF STATUS IS FRESH-RUN.
008700*
008800 INPUT-OUTPUT SECTION.
008900 FILE-CONTROL.
009000     SELECT SYSOUT
009100     ASSIGN TO UT-S-SYSOUT
009200       ORGANIZATION IS SEQUENTIAL.
009300*
009400     SELECT DEGSIN
009500     ASSIGN TO UT-S-DEGSIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS DFCODE.
009800*
009900     SELECT PWYIN
010000     ASSIGN TO UT-S-PWYIN
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS PFCODE.
010300*
010400     SELECT PWGNIN
010500     ASSIGN TO UT-S-PWGNIN
010600       ACCESS MODE IS SEQUENTIAL
010700       FILE STATUS IS GFCODE.
010800*
010900     SELECT PVALIN
011000     ASSIGN TO UT-S-PVALIN
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS VFCODE.
011300*
011400     SELECT CONTABOUT
011500     ASSIGN TO UT-S-CONTABOUT
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800*
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 130 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC  PIC X(130).
012800*
012900 FD  DEGSIN
013000     RECORDING MODE IS V
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 1 TO 80 CHARACTERS
013300     DATA RECORD IS DEGSIN-REC.
013400 01  DEGSIN-REC  PIC X(80).
013500*
013600 FD  PWYIN
013700     RECORDING MODE IS V
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 1 TO 100 CHARACTERS
014000     DATA RECORD IS PWYIN-REC.
014100 01  PWYIN-REC  PIC X(100).
014200*
014300 FD  PWGNIN
014400     RECORDING MODE IS V
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 1 TO 100 CHARACTERS
014700     DATA RECORD IS PWGNIN-REC.
014800 01  PWGNIN-REC  PIC X(100).
014900*
015000****** SINGLE-RECORD RUN-PARAMETER FEED -- THE SIGNIFICANCE
015100****** THRESHOLD FOR THE CONTINGENCY TABLE, "D.DDDDDD" (REQ#6301,
015200****** DGC007).  AN EMPTY FEED LEAVES THE SHOP DEFAULT OF 0.05.
015300 FD  PVALIN
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 8 CHARACTERS
015700     DATA RECORD IS PVALIN-REC.
015800 01  PVALIN-REC  PIC X(8).
015900*
016000****** THE CONTINGENCY REPORT IS A FIXED-FORMAT TEXT BLOCK, NOT A
016100****** CSV -- ONE BLOCK PER PATHWAY, THEN A SINGLE TRAILING
016200****** LEGEND (REQ#7002).
016300 FD  CONTABOUT
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 80 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS CONTABOUT-REC.
016900 01  CONTABOUT-REC  PIC X(80).
017000*
017100 WORKING-STORAGE SECTION.
017200*
017300 01  FILE-STATUS-CODES.
017400     05  DFCODE                  PIC X(2).
017500         88  NO-MORE-DEGSIN           VALUE "10".
017600     05  PFCODE                  PIC X(2).
017700         88  NO-MORE-PWYIN            VALUE "10".
017800     05  GFCODE                  PIC X(2).
017900         88  NO-MORE-PWGNIN           VALUE "10".
018000     05  VFCODE                  PIC X(2).
018100         88  NO-MORE-PVALIN           VALUE "10".
018200     05  OFCODE                  PIC X(2).
018300     05  FILLER                  PIC X(08).
018400*
018500 77  DEG-TABLE-COUNT             PIC 9(9) COMP VALUE ZERO.
018600 77  PWY-TABLE-COUNT             PIC 9(9) COMP VALUE ZERO.
018700 77  PWGN-TABLE-COUNT            PIC 9(9) COMP VALUE ZERO.
018800 77  MEMBR-TABLE-COUNT           PIC 9(9) COMP VALUE ZERO.
018900*    SHOP DEFAULT IS 0.05 (REQ#6301, DGC007) -- 000-HOUSEKEEPING
019000*    OVERLAYS THIS WITH WHATEVER BIOSTATS SENDS ON PVALIN, IF
019100*    ANYTHING.
019200 77  SIG-THRESHOLD               PIC 9(1)V9(6) COMP-3 VALUE 0.05.
019300*
019400 COPY DEGREC.
019500 COPY PWYREC.
019600 COPY PWGNREC.
019700 COPY ABENDREC.
019800*
019900 01  MORE-INPUT-SWITCHES.
020000     05  MORE-DEGSIN-SW          PIC X(1) VALUE "Y".
020100         88  NO-MORE-DEG-RECS        VALUE "N".
020200     05  MORE-PWYIN-SW           PIC X(1) VALUE "Y".
020300         88  NO-MORE-PWY-RECS        VALUE "N".
020400     05  MORE-PWGNIN-SW          PIC X(1) VALUE "Y".
020500         88  NO-MORE-PWGN-RECS       VALUE "N".
020600     05  MORE-PVALIN-SW          PIC X(1) VALUE "Y".
020700         88  NO-MORE-PVALIN-RECS     VALUE "N".
020800     05  FILLER                  PIC X(05).
020900*
021000 01  WS-DEG-RAW-FIELDS.
021100     05  WS-DEG-F1               PIC X(20).
021200     05  WS-DEG-F2               PIC X(14).
021300     05  WS-DEG-F3               PIC X(10).
021400     05  WS-DEG-FIELD-CNT        PIC 9(2) COMP VALUE ZERO.
021500     05  FILLER                  PIC X(04).
021600*
021700 01  WS-PWY-RAW-FIELDS.
021800     05  WS-PWY-F1               PIC X(12).
021900     05  WS-PWY-F2               PIC X(60).
022000     05  WS-PWY-FIELD-CNT        PIC 9(2) COMP VALUE ZERO.
022100     05  FILLER                  PIC X(04).
022200*
022300 01  WS-PWGN-RAW-FIELDS.
022400     05  WS-PWGN-F1              PIC X(12).
022500     05  WS-PWGN-F2              PIC X(10).
022600     05  WS-PWGN-F3              PIC X(20).
022700     05  WS-PWGN-F4              PIC X(20).
022800     05  WS-PWGN-FIELD-CNT       PIC 9(2) COMP VALUE ZERO.
022900     05  FILLER                  PIC X(04).
023000*
023100 01  DECIMAL-PARSE-WORK-AREA.
023200     05  DP-RAW-TEXT              PIC X(14).
023300     05  DP-SIGN-SW              PIC X(1) VALUE "+".
023400         88  DP-NEGATIVE             VALUE "-".
023500     05  DP-WHOLE-TEXT            PIC X(10).
023600     05  DP-FRAC-TEXT             PIC X(10).
023700     05  DP-BUILD-9               PIC 9(9).
023800     05  DP-BUILD-X REDEFINES DP-BUILD-9 PIC X(9).
023900     05  DP-BUILD-3V6 REDEFINES DP-BUILD-9 PIC 9(3)V9(6).
024000     05  DP-BUILD-1V6 REDEFINES DP-BUILD-9 PIC 9(1)V9(6).
024100     05  FILLER                  PIC X(04).
024200*
024300 01  WS-LFC-RESULT               PIC S9(3)V9(6) COMP-3.
024400 01  WS-PVAL-RESULT              PIC 9(1)V9(6) COMP-3.
024500*
024600 01  WS-CURRENT-DATE             PIC 9(8).
024700 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
024800     05  WS-CURR-CC              PIC 9(2).
024900     05  WS-CURR-YY              PIC 9(2).
025000     05  WS-CURR-MM              PIC 9(2).
025100     05  WS-CURR-DD              PIC 9(2).
025200*
025300 01  CSVTRIM-TEXT1                PIC X(80).
025400 01  CSVTRIM-RETURN-LTH           PIC S9(4).
025500*
025600****** DEDUPLICATED GENE-MEMBERSHIP SET FOR THE CURRENT PATHWAY --
025700****** BUILT FRESH PER PATHWAY IN 220, SEARCHED IN 240 FOR THE
025800****** IN-PATHWAY TEST (REQ#6301, DGC007).
025900 01  MEMBR-TABLE.
026000     05  MEMBR-TABLE-ROW OCCURS 1 TO 8000 TIMES
026100                    DEPENDING ON MEMBR-TABLE-COUNT
026200                    INDEXED BY MEMBR-IDX.
026300         10  TBL-MEMBR-GENE-SYMBOL   PIC X(20).
026400         10  FILLER                  PIC X(06).
026500*
026600 01  CONTINGENCY-CELLS.
026700     05  CELL-A-INPATH-SIG           PIC 9(9) COMP.
026800     05  CELL-B-INPATH-NOTSIG        PIC 9(9) COMP.
026900     05  CELL-C-NOTINPATH-SIG        PIC 9(9) COMP.
027000     05  CELL-D-NOTINPATH-NOTSIG     PIC 9(9) COMP.
027100     05  ROW-TOTAL-INPATH            PIC 9(9) COMP.
027200     05  ROW-TOTAL-NOTINPATH         PIC 9(9) COMP.
027300     05  COL-TOTAL-SIG               PIC 9(9) COMP.
027400     05  COL-TOTAL-NOTSIG            PIC 9(9) COMP.
027500     05  GRAND-TOTAL                 PIC 9(9) COMP.
027600     05  FILLER                  PIC X(04).
027700*
027800 01  COUNTERS-AND-ACCUMULATORS.
027900     05  TABLES-WRITTEN           PIC 9(7) COMP.
028000     05  WS-INPATH-SW             PIC X(1) VALUE "N".
028100         88  DEG-IS-IN-PATHWAY        VALUE "Y".
028200     05  FILLER                  PIC X(04).
028300*
028400 01  WS-PRINT-LINE                PIC X(80).
028500*    REBUILT UNDER REQ#6302 (DGC008) TO THE D/D*/C/C*/SUM PIPE
028600*    GRID BIOSTATS' OWN WRITE-UP CALLS FOR -- THE SEPARATOR
028700*    FIELDS ARE MOVEd "| " EXPLICITLY IN 300 RATHER THAN CARRYING
028800*    A VALUE CLAUSE HERE, SINCE THIS GROUP REDEFINES WS-PRINT-LINE.
028900 01  WS-PRINT-LINE-2 REDEFINES WS-PRINT-LINE.
029000     05  WS-PL-LABEL              PIC X(5).
029100     05  WS-PL-SEP1               PIC X(2).
029200     05  WS-PL-COL1               PIC ZZZZZZZZ9.
029300     05  WS-PL-PAD1               PIC X(3).
029400     05  WS-PL-SEP2               PIC X(2).
029500     05  WS-PL-COL2               PIC ZZZZZZZZ9.
029600     05  WS-PL-PAD2               PIC X(3).
029700     05  WS-PL-SEP3               PIC X(2).
029800     05  WS-PL-COL3               PIC ZZZZZZZZ9.
029900     05  FILLER                   PIC X(36).
030000*
030100 PROCEDURE DIVISION.
030200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
030300     PERFORM 050-LOAD-DEG-TABLE THRU 050-EXIT
030400         VARYING DEG-IDX FROM 1 BY 1
030500         UNTIL NO-MORE-DEG-RECS.
030600     PERFORM 060-LOAD-PWY-TABLE THRU 060-EXIT
030700         VARYING PWY-IDX FROM 1 BY 1
030800         UNTIL NO-MORE-PWY-RECS.
030900     PERFORM 070-LOAD-PWGN-TABLE THRU 070-EXIT
031000         VARYING PWGN-IDX FROM 1 BY 1
031100         UNTIL NO-MORE-PWGN-RECS.
031200     PERFORM 200-CONTINGENCY-MAINLINE THRU 200-EXIT
031300         VARYING PWY-IDX FROM 1 BY 1
031400         UNTIL PWY-IDX > PWY-TABLE-COUNT.
031500     PERFORM 400-WRITE-LEGEND THRU 400-EXIT.
031600     PERFORM 900-CLEANUP THRU 900-EXIT.
031700     MOVE ZERO TO RETURN-CODE.
031800     GOBACK.
031900*
032000 000-HOUSEKEEPING.
032100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032200     DISPLAY "******** BEGIN JOB DGCONTAB ********".
032300     ACCEPT WS-CURRENT-DATE FROM DATE.
032400     MOVE ZERO TO TABLES-WRITTEN.
032500     MOVE ZERO TO DEG-TABLE-COUNT, PWY-TABLE-COUNT,
032600         PWGN-TABLE-COUNT.
032700     OPEN INPUT DEGSIN, PWYIN, PWGNIN, PVALIN.
032800     OPEN OUTPUT CONTABOUT, SYSOUT.
032900*
033000     READ DEGSIN
033100         AT END MOVE "N" TO MORE-DEGSIN-SW
033200     END-READ.
033300     IF NO-MORE-DEG-RECS
033400         MOVE "EMPTY DEGSIN FEED" TO ABEND-REASON
033500         GO TO 1000-ABEND-RTN.
033600*
033700     READ PWYIN
033800         AT END MOVE "N" TO MORE-PWYIN-SW
033900     END-READ.
034000     IF NO-MORE-PWY-RECS
034100         MOVE "EMPTY PWYIN FEED" TO ABEND-REASON
034200         GO TO 1000-ABEND-RTN.
034300*
034400     READ PWGNIN
034500         AT END MOVE "N" TO MORE-PWGNIN-SW
034600     END-READ.
034700     IF NO-MORE-PWGN-RECS
034800         MOVE "EMPTY PWGNIN FEED" TO ABEND-REASON
034900         GO TO 1000-ABEND-RTN.
035000*
035100****** PVALIN IS OPTIONAL -- AN EMPTY FEED LEAVES THE SHOP
035200****** DEFAULT OF 0.05 IN SIG-THRESHOLD (REQ#6301, DGC007).
035300     READ PVALIN
035400         AT END MOVE "N" TO MORE-PVALIN-SW
035500     END-READ.
035600     IF NO-MORE-PVALIN-RECS
035700         MOVE 0.05 TO SIG-THRESHOLD
035800     ELSE
035900         IF PVALIN-REC(1:1) IS NOT NUMERIC
036000         OR PVALIN-REC(2:1) NOT = "."
036100         OR PVALIN-REC(3:6) IS NOT NUMERIC
036200             MOVE "NON-NUMERIC PVAL THRESHOLD ON PVALIN"
036300                 TO ABEND-REASON
036400             GO TO 1000-ABEND-RTN
036500         ELSE
036600             MOVE PVALIN-REC TO DP-RAW-TEXT
036700             PERFORM 086-PARSE-PVAL-FIELD THRU 086-EXIT
036800             MOVE WS-PVAL-RESULT TO SIG-THRESHOLD.
036900 000-EXIT.
037000     EXIT.
037100*
037200 050-LOAD-DEG-TABLE.
037300     MOVE "050-LOAD-DEG-TABLE" TO PARA-NAME.
037400     MOVE SPACES TO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3.
037500     MOVE ZERO TO WS-DEG-FIELD-CNT.
037600     UNSTRING DEGSIN-REC DELIMITED BY ","
037700         INTO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3
037800         TALLYING IN WS-DEG-FIELD-CNT.
037900     IF WS-DEG-FIELD-CNT < 3
038000         MOVE "SHORT RECORD ON DEGSIN" TO ABEND-REASON
038100         MOVE DEG-IDX TO ACTUAL-VAL
038200         GO TO 1000-ABEND-RTN.
038300*
038400     MOVE WS-DEG-F1 TO CSVTRIM-TEXT1.
038500     CALL "CSVTRIM" USING CSVTRIM-TEXT1, CSVTRIM-RETURN-LTH.
038600     MOVE WS-DEG-F1(1:20) TO TBL-DEG-GENE-SYMBOL(DEG-IDX).
038700*
038800     MOVE WS-DEG-F2 TO DP-RAW-TEXT.
038900     PERFORM 085-PARSE-LFC-FIELD THRU 085-EXIT.
039000     MOVE WS-LFC-RESULT TO TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX).
039100*
039200     MOVE WS-DEG-F3 TO DP-RAW-TEXT.
039300     PERFORM 086-PARSE-PVAL-FIELD THRU 086-EXIT.
039400     MOVE WS-PVAL-RESULT TO TBL-DEG-ADJUSTED-PVALUE(DEG-IDX).
039500*
039600     ADD 1 TO DEG-TABLE-COUNT.
039700     READ DEGSIN
039800         AT END MOVE "N" TO MORE-DEGSIN-SW
039900     END-READ.
040000 050-EXIT.
040100     EXIT.
040200*
040300 085-PARSE-LFC-FIELD.
040400     MOVE "+" TO DP-SIGN-SW.
040500     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
040600     IF DP-RAW-TEXT(1:1) = "-"
040700         MOVE "-" TO DP-SIGN-SW.
040800     UNSTRING DP-RAW-TEXT DELIMITED BY "."
040900         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
041000     MOVE ZERO TO DP-BUILD-9.
041100     IF DP-SIGN-SW = "-"
041200         MOVE DP-WHOLE-TEXT(2:3) TO DP-BUILD-X(1:3)
041300     ELSE
041400         MOVE DP-WHOLE-TEXT(1:3) TO DP-BUILD-X(1:3).
041500     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(4:6).
041600     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
041700     IF DP-SIGN-SW = "-"
041800         COMPUTE WS-LFC-RESULT = 0 - DP-BUILD-3V6
041900     ELSE
042000         MOVE DP-BUILD-3V6 TO WS-LFC-RESULT.
042100 085-EXIT.
042200     EXIT.
042300*
042400 086-PARSE-PVAL-FIELD.
042500     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
042600     UNSTRING DP-RAW-TEXT DELIMITED BY "."
042700         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
042800     MOVE ZERO TO DP-BUILD-9.
042900     MOVE DP-WHOLE-TEXT(1:1) TO DP-BUILD-X(1:1).
043000     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(2:6).
043100     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
043200     MOVE DP-BUILD-1V6 TO WS-PVAL-RESULT.
043300 086-EXIT.
043400     EXIT.
043500*
043600 060-LOAD-PWY-TABLE.
043700     MOVE "060-LOAD-PWY-TABLE" TO PARA-NAME.
043800     MOVE SPACES TO WS-PWY-F1, WS-PWY-F2.
043900     MOVE ZERO TO WS-PWY-FIELD-CNT.
044000     UNSTRING PWYIN-REC DELIMITED BY ","
044100         INTO WS-PWY-F1, WS-PWY-F2
044200         TALLYING IN WS-PWY-FIELD-CNT.
044300     IF WS-PWY-FIELD-CNT < 2
044400         MOVE "SHORT RECORD ON PWYIN" TO ABEND-REASON
044500         MOVE PWY-IDX TO ACTUAL-VAL
044600         GO TO 1000-ABEND-RTN.
044700*
044800     MOVE WS-PWY-F1(1:12) TO TBL-PWY-PATHWAY-ID(PWY-IDX).
044900     MOVE WS-PWY-F2(1:60) TO TBL-PWY-DESCRIPTION(PWY-IDX).
045000     ADD 1 TO PWY-TABLE-COUNT.
045100     READ PWYIN
045200         AT END MOVE "N" TO MORE-PWYIN-SW
045300     END-READ.
045400 060-EXIT.
045500     EXIT.
045600*
045700 070-LOAD-PWGN-TABLE.
045800     MOVE "070-LOAD-PWGN-TABLE" TO PARA-NAME.
045900     MOVE SPACES TO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3,
046000         WS-PWGN-F4.
046100     MOVE ZERO TO WS-PWGN-FIELD-CNT.
046200     UNSTRING PWGNIN-REC DELIMITED BY ","
046300         INTO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3, WS-PWGN-F4
046400         TALLYING IN WS-PWGN-FIELD-CNT.
046500     IF WS-PWGN-FIELD-CNT < 4
046600         MOVE "SHORT RECORD ON PWGNIN" TO ABEND-REASON
046700         MOVE PWGN-IDX TO ACTUAL-VAL
046800         GO TO 1000-ABEND-RTN.
046900*
047000     MOVE WS-PWGN-F1(1:12) TO TBL-PWGN-PATHWAY-ID(PWGN-IDX).
047100     IF WS-PWGN-F2 IS NOT NUMERIC
047200         MOVE "NON-NUMERIC ENTREZ-GENE-ID ON PWGNIN"
047300             TO ABEND-REASON
047400         MOVE PWGN-IDX TO ACTUAL-VAL
047500         GO TO 1000-ABEND-RTN.
047600     MOVE WS-PWGN-F2 TO TBL-PWGN-ENTREZ-GENE-ID(PWGN-IDX).
047700     MOVE WS-PWGN-F3(1:20) TO TBL-PWGN-GENE-SYMBOL(PWGN-IDX).
047800     MOVE WS-PWGN-F4(1:20) TO TBL-PWGN-ENSEMBL-ID(PWGN-IDX).
047900     ADD 1 TO PWGN-TABLE-COUNT.
048000     READ PWGNIN
048100         AT END MOVE "N" TO MORE-PWGNIN-SW
048200     END-READ.
048300 070-EXIT.
048400     EXIT.
048500*
048600******************************************************************
048700*    200-CONTINGENCY-MAINLINE  --  ONE TABLE PER PATHWAY-TABLE
048800*    ROW, IN FILE ORDER.  REBUILT UNDER REQ#6301 (DGC007) TO CROSS
048900*    PATHWAY MEMBERSHIP AGAINST SIGNIFICANCE INSTEAD OF AGAINST
049000*    DEG STATUS -- EVERY ROW 240 WALKS IS ALREADY A DEG, SO THAT
049100*    OLD AXIS NEVER VARIED.
049200******************************************************************
049300 200-CONTINGENCY-MAINLINE.
049400     MOVE "200-CONTINGENCY-MAINLINE" TO PARA-NAME.
049500     MOVE ZERO TO CELL-A-INPATH-SIG, CELL-B-INPATH-NOTSIG,
049600                  CELL-C-NOTINPATH-SIG, CELL-D-NOTINPATH-NOTSIG.
049700     PERFORM 220-BUILD-MEMBERSHIP-SET THRU 220-EXIT.
049800     PERFORM 240-CLASSIFY-DEGS THRU 240-EXIT
049900         VARYING DEG-IDX FROM 1 BY 1
050000         UNTIL DEG-IDX > DEG-TABLE-COUNT.
050100     PERFORM 280-CALC-TOTALS THRU 280-EXIT.
050200     PERFORM 300-WRITE-TABLE THRU 300-EXIT.
050300 200-EXIT.
050400     EXIT.
050500*
050600******************************************************************
050700*    220-BUILD-MEMBERSHIP-SET  --  SCANS THE PWGN-TABLE FOR ROWS
050800*    NAMING THE CURRENT PATHWAY-ID AND COLLAPSES THEM TO A
050900*    DEDUPLICATED LIST OF GENE SYMBOLS (REQ#1225 -- DGC002).  A
051000*    SYMBOL ALREADY IN THE SET IS NOT ADDED A SECOND TIME.  THIS
051100*    IS THE "IN-PATHWAY" SIDE OF THE 200 CROSS-TAB (DGC007).
051200******************************************************************
051300 220-BUILD-MEMBERSHIP-SET.
051400     MOVE ZERO TO MEMBR-TABLE-COUNT.
051500     PERFORM 225-ADD-ONE-MEMBER THRU 225-EXIT
051600         VARYING PWGN-IDX FROM 1 BY 1
051700         UNTIL PWGN-IDX > PWGN-TABLE-COUNT.
051800 220-EXIT.
051900     EXIT.
052000*
052100 225-ADD-ONE-MEMBER.
052200     IF TBL-PWGN-PATHWAY-ID(PWGN-IDX) NOT =
052300        TBL-PWY-PATHWAY-ID(PWY-IDX)
052400         GO TO 225-EXIT.
052500     SET MEMBR-IDX TO 1.
052600     SEARCH MEMBR-TABLE-ROW
052700         AT END
052800             ADD 1 TO MEMBR-TABLE-COUNT
052900             SET MEMBR-IDX TO MEMBR-TABLE-COUNT
053000             MOVE TBL-PWGN-GENE-SYMBOL(PWGN-IDX)
053100                 TO TBL-MEMBR-GENE-SYMBOL(MEMBR-IDX)
053200         WHEN TBL-MEMBR-GENE-SYMBOL(MEMBR-IDX) =
053300              TBL-PWGN-GENE-SYMBOL(PWGN-IDX)
053400             CONTINUE
053500     END-SEARCH.
053600 225-EXIT.
053700     EXIT.
053800*
053900******************************************************************
054000*    240-CLASSIFY-DEGS  --  FOR EACH DEG, CROSS WHETHER ITS SYMBOL
054100*    IS IN THE PATHWAY'S MEMBERSHIP SET AGAINST WHETHER ITS
054200*    ADJUSTED-PVALUE MEETS THE SIGNIFICANCE THRESHOLD (REQ#6301,
054300*    DGC007).  THE OLD VERSION OF THIS PARAGRAPH TESTED ONLY THE
054400*    MEMBERSHIP AXIS -- EVERY DEG WALKED HERE IS A DEG BY
054500*    DEFINITION, SO A DEG-STATUS AXIS NEVER VARIED AND WAS DROPPED.
054600******************************************************************
054700 240-CLASSIFY-DEGS.
054800     MOVE "N" TO WS-INPATH-SW.
054900     SET MEMBR-IDX TO 1.
055000     SEARCH MEMBR-TABLE-ROW
055100         AT END
055200             CONTINUE
055300         WHEN TBL-MEMBR-GENE-SYMBOL(MEMBR-IDX) =
055400              TBL-DEG-GENE-SYMBOL(DEG-IDX)
055500             MOVE "Y" TO WS-INPATH-SW
055600     END-SEARCH.
055700     IF DEG-IS-IN-PATHWAY
055800         IF TBL-DEG-ADJUSTED-PVALUE(DEG-IDX) NOT GREATER
055900             THAN SIG-THRESHOLD
056000             ADD 1 TO CELL-A-INPATH-SIG
056100         ELSE
056200             ADD 1 TO CELL-B-INPATH-NOTSIG
056300     ELSE
056400         IF TBL-DEG-ADJUSTED-PVALUE(DEG-IDX) NOT GREATER
056500             THAN SIG-THRESHOLD
056600             ADD 1 TO CELL-C-NOTINPATH-SIG
056700         ELSE
056800             ADD 1 TO CELL-D-NOTINPATH-NOTSIG.
056900 240-EXIT.
057000     EXIT.
057100*
057200******************************************************************
057300*    280-CALC-TOTALS  --  ROW, COLUMN AND GRAND TOTALS FOR THE
057400*    FOUR CELLS BUILT IN 240.
057500******************************************************************
057600 280-CALC-TOTALS.
057700     COMPUTE ROW-TOTAL-INPATH = CELL-A-INPATH-SIG +
057800                                CELL-B-INPATH-NOTSIG.
057900     COMPUTE ROW-TOTAL-NOTINPATH = CELL-C-NOTINPATH-SIG +
058000                                   CELL-D-NOTINPATH-NOTSIG.
058100     COMPUTE COL-TOTAL-SIG = CELL-A-INPATH-SIG +
058200                             CELL-C-NOTINPATH-SIG.
058300     COMPUTE COL-TOTAL-NOTSIG = CELL-B-INPATH-NOTSIG +
058400                                CELL-D-NOTINPATH-NOTSIG.
058500     COMPUTE GRAND-TOTAL = ROW-TOTAL-INPATH + ROW-TOTAL-NOTINPATH.
058600 280-EXIT.
058700     EXIT.
058800*
058900******************************************************************
059000*    300-WRITE-TABLE  --  THE GRID SHAPE AND D/D*/C/C*/SUM LABELS
059100*    ARE BIOSTATS' OWN LAYOUT, NOT OURS TO SIMPLIFY -- THEIR CHART
059200*    CODE PARSES THIS BLOCK BY COLUMN POSITION.  D/D* ARE THE
059300*    SIGNIFICANT / NOT-SIGNIFICANT COLUMNS, C/C* THE IN-PATHWAY /
059400*    NOT-IN-PATHWAY ROWS (REQ#6302, DGC008).
059500******************************************************************
059600 300-WRITE-TABLE.
059700     MOVE "300-WRITE-TABLE" TO PARA-NAME.
059800     MOVE SPACES TO CONTABOUT-REC.
059900     MOVE SPACES TO WS-PRINT-LINE.
060000     STRING TBL-PWY-DESCRIPTION(PWY-IDX) DELIMITED BY "  "
060100            " ("                  DELIMITED BY SIZE
060200            TBL-PWY-PATHWAY-ID(PWY-IDX)  DELIMITED BY SIZE
060300            ")"                   DELIMITED BY SIZE
060400            INTO WS-PRINT-LINE.
060500     WRITE CONTABOUT-REC FROM WS-PRINT-LINE.
060600*
060700     MOVE SPACES TO WS-PRINT-LINE.
060800     MOVE "     | D        | D*       | Sum"
060900         TO WS-PRINT-LINE.
061000     WRITE CONTABOUT-REC FROM WS-PRINT-LINE.
061100*
061200     MOVE SPACES TO WS-PRINT-LINE.
061300     MOVE "----------------------" TO WS-PRINT-LINE.
061400     WRITE CONTABOUT-REC FROM WS-PRINT-LINE.
061500*
061600     MOVE SPACES TO WS-PRINT-LINE.
061700     MOVE "C"                  TO WS-PL-LABEL.
061800     MOVE "| "                 TO WS-PL-SEP1, WS-PL-SEP2,
061900         WS-PL-SEP3.
062000     MOVE CELL-A-INPATH-SIG      TO WS-PL-COL1.
062100     MOVE CELL-B-INPATH-NOTSIG   TO WS-PL-COL2.
062200     MOVE ROW-TOTAL-INPATH       TO WS-PL-COL3.
062300     WRITE CONTABOUT-REC FROM WS-PRINT-LINE-2.
062400*
062500     MOVE SPACES TO WS-PRINT-LINE.
062600     MOVE "C*"                 TO WS-PL-LABEL.
062700     MOVE "| "                 TO WS-PL-SEP1, WS-PL-SEP2,
062800         WS-PL-SEP3.
062900     MOVE CELL-C-NOTINPATH-SIG   TO WS-PL-COL1.
063000     MOVE CELL-D-NOTINPATH-NOTSIG TO WS-PL-COL2.
063100     MOVE ROW-TOTAL-NOTINPATH    TO WS-PL-COL3.
063200     WRITE CONTABOUT-REC FROM WS-PRINT-LINE-2.
063300*
063400     MOVE SPACES TO WS-PRINT-LINE.
063500     MOVE "Sum"                TO WS-PL-LABEL.
063600     MOVE "| "                 TO WS-PL-SEP1, WS-PL-SEP2,
063700         WS-PL-SEP3.
063800     MOVE COL-TOTAL-SIG          TO WS-PL-COL1.
063900     MOVE COL-TOTAL-NOTSIG       TO WS-PL-COL2.
064000     MOVE GRAND-TOTAL            TO WS-PL-COL3.
064100     WRITE CONTABOUT-REC FROM WS-PRINT-LINE-2.
064200*
064300     MOVE SPACES TO CONTABOUT-REC.
064400     WRITE CONTABOUT-REC.
064500     ADD 1 TO TABLES-WRITTEN.
064600 300-EXIT.
064700     EXIT.
064800*
064900 400-WRITE-LEGEND.
065000     MOVE "400-WRITE-LEGEND" TO PARA-NAME.
065100     MOVE SPACES TO CONTABOUT-REC.
065200     STRING "D=is.. D*=is not.., Significant deg C=in.. C*=not"
065300            DELIMITED BY SIZE
065400            " in.., ..pathway."  DELIMITED BY SIZE
065500         INTO CONTABOUT-REC.
065600     WRITE CONTABOUT-REC.
065700 400-EXIT.
065800     EXIT.
065900*
066000 700-CLOSE-FILES.
066100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
066200     CLOSE DEGSIN, PWYIN, PWGNIN, PVALIN, CONTABOUT, SYSOUT.
066300 700-EXIT.
066400     EXIT.
066500*
066600 900-CLEANUP.
066700     MOVE "900-CLEANUP" TO PARA-NAME.
066800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
066900     DISPLAY "** TABLES WRITTEN **".
067000     DISPLAY TABLES-WRITTEN.
067100     DISPLAY "******** NORMAL END OF JOB DGCONTAB ********".
067200 900-EXIT.
067300     EXIT.
067400*
067500 1000-ABEND-RTN.
067600     WRITE SYSOUT-REC FROM ABEND-REC.
067700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
067800     DISPLAY "*** ABNORMAL END OF JOB-DGCONTAB ***" UPON CONSOLE.
067900     DIVIDE ZERO-VAL INTO ONE-VAL.

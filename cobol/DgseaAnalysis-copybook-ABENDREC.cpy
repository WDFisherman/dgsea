000100******************************************************************
000200*    ABENDREC  --  COMMON ABEND / DUMP LINE FOR THE DGSEA SUITE  *
000300*                                                                *
000400*    WRITTEN TO SYSOUT JUST BEFORE A JOB FORCES ITS OWN ABEND.   *
000500*    PARA-NAME IS STAMPED AT THE TOP OF EVERY PARAGRAPH SO THE   *
000600*    DUMP TELLS YOU WHERE THE JOB WAS STANDING WHEN IT DIED.     *
000700*                                                                *
000800*    ABR001  JS  10/11/97  ORIGINAL, PER SHOP STANDARD ABEND-    *
000900*                          DUMP LAYOUT FOR BATCH COBOL JOBS      *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001300     05  PARA-NAME               PIC X(30) VALUE SPACES.
001400     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001500     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001600     05  FILLER                  PIC X(20) VALUE SPACES.
001700*
001800 01  RETURN-CODE                 PIC S9(4) COMP VALUE ZERO.
001900 01  FORCED-ABEND-VALUES.
002000     05  ZERO-VAL                PIC 9(1) VALUE ZERO.
002100     05  ONE-VAL                 PIC 9(1) VALUE 1.
002200     05  FILLER                  PIC X(02) VALUE SPACES.

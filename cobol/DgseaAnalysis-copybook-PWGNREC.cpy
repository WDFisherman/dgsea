000100******************************************************************
000200*    PWGNREC  --  PATHWAY-GENE MEMBERSHIP RECORD                 *
000300*                                                                *
000400*    ONE ENTRY PER (PATHWAY, GENE) MEMBERSHIP PAIR.  A PATHWAY   *
000500*    HAS MANY ROWS HERE; A GENE CAN APPEAR UNDER MORE THAN ONE   *
000600*    PATHWAY-ID.  COMMA-DELIMITED TEXT LINE, NO HEADER ROW:      *
000700*        PATHWAY-ID , ENTREZ-GENE-ID , GENE-SYMBOL ,             *
000800*        ENSEMBL-GENE-ID                                        *
000900*                                                                *
001000*    THIS IS THE BIGGEST OF THE THREE INPUT FILES -- BUDGET THE  *
001100*    TABLE ACCORDINGLY.                                          *
001200*                                                                *
001300*    PGR001  JS  10/11/97  ORIGINAL LAYOUT                       *
001400*    PGR002  JS  03/02/98  ADDED ENSEMBL-GENE-ID, 4TH CSV COLUMN *
001500*    PGR003  MM  11/19/99  Y2K -- WS-LOAD-DATE NOW CCYYMMDD      *
001600******************************************************************
001700 01  PWGN-REC.
001800     05  PWGN-PATHWAY-ID         PIC X(12).
001900     05  PWGN-ENTREZ-GENE-ID     PIC 9(9).
002000     05  PWGN-GENE-SYMBOL        PIC X(20).
002100     05  PWGN-ENSEMBL-GENE-ID    PIC X(20).
002200     05  PWGN-LOAD-DATE          PIC 9(8).
002300     05  FILLER                  PIC X(11).
002400*
002500******************************************************************
002600*    PWGN-TABLE -- IN-MEMORY WORKING TABLE LOADED FROM PWGNIN.   *
002700*    SEARCHED SEQUENTIALLY, FILTERED BY PATHWAY-ID, ONE FULL     *
002800*    SCAN PER PATHWAY -- THE SOURCE SYSTEM DOES NOT SORT OR      *
002900*    INDEX THIS TABLE EITHER, SO WE DON'T PRETEND TO.            *
003000******************************************************************
003100 01  PWGN-TABLE.
003200     05  PWGN-TABLE-ROW OCCURS 1 TO 60000 TIMES
003300                    DEPENDING ON PWGN-TABLE-COUNT
003400                    INDEXED BY PWGN-IDX.
003500         10  TBL-PWGN-PATHWAY-ID     PIC X(12).
003600         10  TBL-PWGN-ENTREZ-GENE-ID PIC 9(9).
003700         10  TBL-PWGN-GENE-SYMBOL    PIC X(20).
003800         10  TBL-PWGN-ENSEMBL-ID     PIC X(20).
003900         10  FILLER                  PIC X(08).

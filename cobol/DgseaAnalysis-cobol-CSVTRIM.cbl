000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CSVTRIM.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/11/97.
000700 DATE-COMPILED. 10/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    CALLED FROM THE CSV LOAD PARAGRAPHS IN DGENRICH, DGCONTAB
001300*    AND DGPERCLF, ONCE PER FIELD, RIGHT AFTER AN UNSTRING.  THE
001400*    UPSTREAM FEED PADS FIELDS WITH TRAILING SPACES TO A FIXED
001500*    UNSTRING BUCKET WIDTH; THIS TRIMS THEM BACK TO THEIR REAL
001600*    LENGTH SO FIXED-WIDTH MOVES INTO THE WORKING TABLES DON'T
001700*    PICK UP GARBAGE.
001800*
001900*    CHANGE LOG
002000*    ----------
002100*    STL001  JS  10/11/97  ORIGINAL
002200*    STL002  MM  12/02/99  Y2K REVIEW -- NO DATE FIELDS, NO
002300*                          CHANGE REQUIRED
002400*    STL003  TGD 02/18/02  REQ#3908 -- DROPPED FUNCTION REVERSE,
002500*                          SHOP STANDARD NOW CALLS FOR TALLYING
002600*                          TRAILING SPACES DIRECTLY
002700*    STL004  RWK 09/22/06  REQ#5530 -- ADDED PACKED-DIGIT SCRATCH
002800*                          REDEFINES, AUDIT ASKED THAT EVERY
002900*                          WORKING FIELD CARRY ONE
003000******************************************************************
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600*
003700 DATA DIVISION.
003800 FILE SECTION.
003900*
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  TRAIL-SPACE-CNT         PIC S9(4) COMP VALUE ZERO.
004300*    SCRATCH CONVERT AREA (STL004) -- NOT CURRENTLY REFERENCED
004400*    BY THE TRIM LOGIC BELOW, HELD READY FOR FIELD-BY-FIELD
004500*    NUMERIC VALIDATION IF THAT WORK EVER COMES BACK HERE.
004600     05  WS-SCRATCH-9            PIC 9(9) VALUE ZERO.
004700     05  WS-SCRATCH-X REDEFINES WS-SCRATCH-9
004800                                 PIC X(9).
004900     05  WS-SCRATCH-3V6 REDEFINES WS-SCRATCH-9
005000                                 PIC 9(3)V9(6).
005100     05  WS-SCRATCH-1V6 REDEFINES WS-SCRATCH-9
005200                                 PIC 9(1)V9(6).
005300     05  FILLER                  PIC X(04).
005400*
005500 LINKAGE SECTION.
005600 01  TEXT1                       PIC X(80).
005700 01  RETURN-LTH                  PIC S9(4).
005800*
005900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
006000     MOVE ZERO TO TRAIL-SPACE-CNT.
006100     INSPECT TEXT1 TALLYING TRAIL-SPACE-CNT
006200         FOR TRAILING SPACES.
006300     COMPUTE RETURN-LTH = LENGTH OF TEXT1 - TRAIL-SPACE-CNT.
006400     IF RETURN-LTH < ZERO
006500         MOVE ZERO TO RETURN-LTH.
006600     GOBACK.

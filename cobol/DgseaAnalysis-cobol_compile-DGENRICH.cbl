000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGENRICH.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/11/97.
000700 DATE-COMPILED. 10/11/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE NIGHTLY PATHWAY ENRICHMENT
001300*          REPORT FOR THE DGSEA BATCH SUITE.
001400*
001500*          IT READS THREE REFERENCE FEEDS -- THE DEG LIST, THE
001600*          PATHWAY CATALOGUE AND THE PATHWAY-GENE MEMBERSHIP
001700*          TABLE -- BUILDS THREE IN-MEMORY WORKING TABLES FROM
001800*          THEM, THEN WALKS THE PATHWAY TABLE IN FILE ORDER
001900*          COMPUTING, PER PATHWAY, THE OBSERVED AND EXPECTED DEG
002000*          COUNT, THE ENRICHMENT SCORE, THE HYPERGEOMETRIC
002100*          P-VALUE (VIA HYPRGEOM) AND THE BONFERRONI-ADJUSTED
002200*          P-VALUE.
002300*
002400*          A SHORT OR UNPARSEABLE LINE IN ANY OF THE THREE INPUT
002500*          FEEDS IS TREATED AS A FEED-INTEGRITY FAILURE AND
002600*          ABENDS THE JOB -- THERE IS NO PARTIAL-RUN OPTION.
002700*
002800******************************************************************
002900*
003000*          INPUT FILE    -   DDS0001.DGSEA.DEGSIN
003100*          INPUT FILE    -   DDS0001.DGSEA.PWYIN
003200*          INPUT FILE    -   DDS0001.DGSEA.PWGNIN
003300*          OUTPUT FILE   -   DDS0001.DGSEA.ENRCHOUT
003400*          DUMP FILE     -   SYSOUT
003500*
003600******************************************************************
003700*
003800*    CHANGE LOG
003900*    ----------
004000*    DGE001  JS  10/11/97  ORIGINAL
004100*    DGE002  JS  11/04/97  REQ#1188 -- ADDED BONFERRONI ADJUSTED
004200*                          P-VALUE COLUMN, SHOP WANTED IT NEXT TO
004300*                          THE RAW P-VALUE RATHER THAN A SEPARATE
004400*                          REPORT
004500*    DGE003  JS  03/02/98  REQ#1340 -- WIDENED PWY-DESCRIPTION TO
004600*                          X(60), 40 WAS TRUNCATING THE LONGER
004700*                          KEGG DESCRIPTIONS
004800*    DGE004  MM  11/19/99  Y2K -- WS-DATE NOW ACCEPTED AS CCYYMMDD
004900*    DGE005  MM  01/06/00  Y2K -- VERIFIED CORRECT CENTURY ROLLOVER
005000*                          IN PRODUCTION, NO FURTHER CHANGE
005100*    DGE006  TGD 06/14/03  REQ#4471 -- ENRICHMENT-SCORE NOW ROUNDED
005200*                          ONLY AT FINAL ASSIGNMENT, NOT AT EACH
005300*                          INTERMEDIATE STEP, TO MATCH THE
005400*                          BIOINFORMATICS GROUP'S REFERENCE VALUES
005500*    DGE007  TGD 09/02/04  REQ#5112 -- DEG-TABLE WIDENED FROM 4000
005600*                          TO 8000 ROWS, PRODUCTION FEED GREW
005700*    DGE008  RLW 02/27/08  REQ#6650 -- PWGN-TABLE WIDENED TO 60000
005800*                          ROWS FOR THE EXPANDED KEGG + REACTOME
005900*                          MEMBERSHIP FEED
006000*    DGE009  KLH 02/14/12  REQ#6302 -- 300-WRITE-ENRICH-LINE WAS
006100*                          STRINGING THE COMP/COMP-3 COUNTERS AND
006200*                          SCORES STRAIGHT INTO THE CSV LINE --
006300*                          AUDIT FLAGGED AS A USAGE VIOLATION,
006400*                          NOW EDITED TO DISPLAY FIELDS FIRST.
006500*                          SAME AUDIT FOUND SEVERAL STATEMENTS
006600*                          RUNNING PAST COLUMN 72 -- REWRAPPED.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SOURCE-COMPUTER. IBM-390.
007100 OBJECT-COMPUTER. IBM-390.
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     CLASS CSV-DIGITS IS "0" THRU "9"
007500     UPSI-0 ON STATUS IS RERUN-FROM-CHECKPOINT
007600            OFF STATUS IS FRESH-RUN.
007700*
007800 INPUT-OUTPUT SECTION.
007900 FILE-CONTROL.
008000     SELECT SYSOUT
008100     ASSIGN TO UT-S-SYSOUT
008200       ORGANIZATION IS SEQUENTIAL.
008300*
008400     SELECT DEGSIN
008500     ASSIGN TO UT-S-DEGSIN
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS DFCODE.
008800*
008900     SELECT PWYIN
009000     ASSIGN TO UT-S-PWYIN
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS PFCODE.
009300*
009400     SELECT PWGNIN
009500     ASSIGN TO UT-S-PWGNIN
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS GFCODE.
009800*
009900     SELECT ENRCHOUT
010000     ASSIGN TO UT-S-ENRCHOUT
010100       ACCESS MODE IS SEQUENTIAL
010200       FILE STATUS IS OFCODE.
010300*
010400 DATA DIVISION.
010500 FILE SECTION.
010600 FD  SYSOUT
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 130 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SYSOUT-REC.
011200 01  SYSOUT-REC  PIC X(130).
011300*
011400****** THIS FILE IS THE NIGHTLY DEG FEED FROM THE DIFFERENTIAL
011500****** EXPRESSION PIPELINE -- COMMA-DELIMITED, NO HEADER ROW,
011600****** ONE GENE PER LINE.  A SHORT LINE ABENDS THE JOB.
011700 FD  DEGSIN
011800     RECORDING MODE IS V
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 1 TO 80 CHARACTERS
012100     DATA RECORD IS DEGSIN-REC.
012200 01  DEGSIN-REC  PIC X(80).
012300*
012400****** THIS FILE IS THE PATHWAY CATALOGUE -- COMMA-DELIMITED,
012500****** NO HEADER ROW.  THE ENRICHMENT REPORT IS WRITTEN IN THE
012600****** ORDER THIS FILE ARRIVES IN -- NO SORT STEP.
012700 FD  PWYIN
012800     RECORDING MODE IS V
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 1 TO 100 CHARACTERS
013100     DATA RECORD IS PWYIN-REC.
013200 01  PWYIN-REC  PIC X(100).
013300*
013400****** THIS FILE IS THE PATHWAY-GENE MEMBERSHIP FEED -- COMMA-
013500****** DELIMITED, NO HEADER ROW.  BY FAR THE LARGEST OF THE
013600****** THREE, SO THE LOAD LOOP BELOW DOES ONLY WHAT IT MUST.
013700 FD  PWGNIN
013800     RECORDING MODE IS V
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 1 TO 100 CHARACTERS
014100     DATA RECORD IS PWGNIN-REC.
014200 01  PWGNIN-REC  PIC X(100).
014300*
014400****** ENRICHMENT CSV REPORT -- HEADER LINE THEN ONE ROW PER
014500****** PATHWAY.  NO CONTROL BREAKS, NO TOTALS LINE.
014600 FD  ENRCHOUT
014700     RECORDING MODE IS V
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 1 TO 150 CHARACTERS
015000     DATA RECORD IS ENRCHOUT-REC.
015100 01  ENRCHOUT-REC  PIC X(150).
015200*
015300 WORKING-STORAGE SECTION.
015400*
015500 01  FILE-STATUS-CODES.
015600     05  DFCODE                  PIC X(2).
015700         88  CODE-READ-DEGS          VALUE SPACES.
015800         88  NO-MORE-DEGSIN           VALUE "10".
015900     05  PFCODE                  PIC X(2).
016000         88  CODE-READ-PWY           VALUE SPACES.
016100         88  NO-MORE-PWYIN            VALUE "10".
016200     05  GFCODE                  PIC X(2).
016300         88  CODE-READ-PWGN          VALUE SPACES.
016400         88  NO-MORE-PWGNIN           VALUE "10".
016500     05  OFCODE                  PIC X(2).
016600         88  CODE-WRITE              VALUE SPACES.
016700     05  FILLER                  PIC X(08).
016800*
016900 77  DEG-TABLE-COUNT             PIC 9(9) COMP VALUE ZERO.
017000 77  PWY-TABLE-COUNT             PIC 9(9) COMP VALUE ZERO.
017100 77  PWGN-TABLE-COUNT            PIC 9(9) COMP VALUE ZERO.
017200*
017300 COPY DEGREC.
017400 COPY PWYREC.
017500 COPY PWGNREC.
017600 COPY ABENDREC.
017700*
017800 01  MORE-INPUT-SWITCHES.
017900     05  MORE-DEGSIN-SW          PIC X(1) VALUE "Y".
018000         88  NO-MORE-DEG-RECS        VALUE "N".
018100     05  MORE-PWYIN-SW           PIC X(1) VALUE "Y".
018200         88  NO-MORE-PWY-RECS        VALUE "N".
018300     05  MORE-PWGNIN-SW          PIC X(1) VALUE "Y".
018400         88  NO-MORE-PWGN-RECS       VALUE "N".
018500     05  FILLER                  PIC X(05).
018600*
018700 01  WS-DEG-RAW-FIELDS.
018800     05  WS-DEG-F1               PIC X(20).
018900     05  WS-DEG-F2               PIC X(14).
019000     05  WS-DEG-F3               PIC X(10).
019100     05  WS-DEG-FIELD-CNT        PIC 9(2) COMP VALUE ZERO.
019200     05  FILLER                  PIC X(04).
019300*
019400 01  WS-PWY-RAW-FIELDS.
019500     05  WS-PWY-F1               PIC X(12).
019600     05  WS-PWY-F2               PIC X(60).
019700     05  WS-PWY-FIELD-CNT        PIC 9(2) COMP VALUE ZERO.
019800     05  FILLER                  PIC X(04).
019900*
020000 01  WS-PWGN-RAW-FIELDS.
020100     05  WS-PWGN-F1              PIC X(12).
020200     05  WS-PWGN-F2              PIC X(10).
020300     05  WS-PWGN-F3              PIC X(20).
020400     05  WS-PWGN-F4              PIC X(20).
020500     05  WS-PWGN-FIELD-CNT       PIC 9(2) COMP VALUE ZERO.
020600     05  FILLER                  PIC X(04).
020700*
020800****** DECIMAL-STRING WORK AREA -- A CSV FIELD LIKE "-1.234500"
020900****** IS NOT COBOL NUMERIC (THE DECIMAL POINT AND SIGN ARE
021000****** ORDINARY CHARACTERS TO "IS NUMERIC"), SO THE WHOLE AND
021100****** FRACTIONAL HALVES ARE PICKED APART BY HAND AND RE-ASSEMBLED
021200****** INTO A SIGNED PACKED FIELD WITH THE IMPLIED DECIMAL POINT
021300****** SUPPLIED BY A REDEFINES, NOT A CONVERSION FUNCTION.
021400 01  DECIMAL-PARSE-WORK-AREA.
021500     05  DP-RAW-TEXT              PIC X(14).
021600     05  DP-SIGN-SW              PIC X(1) VALUE "+".
021700         88  DP-NEGATIVE             VALUE "-".
021800     05  DP-WHOLE-TEXT            PIC X(10).
021900     05  DP-FRAC-TEXT             PIC X(10).
022000     05  DP-BUILD-9               PIC 9(9).
022100     05  DP-BUILD-X REDEFINES DP-BUILD-9 PIC X(9).
022200     05  DP-BUILD-3V6 REDEFINES DP-BUILD-9 PIC 9(3)V9(6).
022300     05  DP-BUILD-1V6 REDEFINES DP-BUILD-9 PIC 9(1)V9(6).
022400     05  FILLER                  PIC X(04).
022500*
022600 01  WS-LFC-RESULT               PIC S9(3)V9(6) COMP-3.
022700 01  WS-PVAL-RESULT              PIC 9(1)V9(6) COMP-3.
022800*
022900****** CURRENT-DATE WORK AREA -- A REDEFINES SPLITS THE ACCEPTED
023000****** CCYYMMDD INTO ITS THREE PARTS FOR THE LOAD-DATE STAMPS.
023100 01  WS-CURRENT-DATE             PIC 9(8).
023200 01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE.
023300     05  WS-CURR-CC              PIC 9(2).
023400     05  WS-CURR-YY              PIC 9(2).
023500     05  WS-CURR-MM              PIC 9(2).
023600     05  WS-CURR-DD              PIC 9(2).
023700*
023800 01  HYPRG-PARMS.
023900     05  HYPRG-TOTAL-DEGS            PIC 9(9) COMP.
024000     05  HYPRG-TOTAL-GENES           PIC 9(9) COMP.
024100     05  HYPRG-GENES-IN-PATHWAY      PIC 9(9) COMP.
024200     05  HYPRG-OBSERVED-DEGS         PIC 9(9) COMP.
024300     05  HYPRG-PVALUE                PIC 9(1)V9(8).
024400     05  HYPRG-RETURN-CD             PIC S9(4) COMP.
024500     05  FILLER                  PIC X(04).
024600*
024700 01  CSVTRIM-TEXT1                PIC X(80).
024800 01  CSVTRIM-RETURN-LTH           PIC S9(4).
024900*
025000 01  COUNTERS-AND-ACCUMULATORS.
025100     05  RECORDS-WRITTEN         PIC 9(7) COMP.
025200     05  TOTAL-GENES-IN-PATHWAY  PIC 9(9) COMP.
025300     05  OBSERVED-DEG-COUNT      PIC 9(9) COMP.
025400     05  EXPECTED-DEG-COUNT      PIC 9(6)V9(4) COMP-3.
025500     05  ENRICHMENT-SCORE        PIC S9(6)V9(4) COMP-3.
025600     05  WS-SQRT-EXPECTED        PIC 9(6)V9(4) COMP-3.
025700     05  WS-PVALUE               PIC 9(1)V9(8) COMP-3.
025800     05  WS-ADJ-PVALUE           PIC 9(1)V9(8) COMP-3.
025900     05  WS-TEMP-PRODUCT         PIC S9(9)V9(8) COMP-3.
026000     05  FILLER                  PIC X(04).
026100*
026200 01  WS-ENRICH-CSV-LINE          PIC X(150).
026300*
026400*    DISPLAY-USAGE EDIT FIELDS FOR 300-WRITE-ENRICH-LINE -- STRING
026500*    WILL NOT TAKE A COMP OR COMP-3 OPERAND DIRECTLY, SO EACH
026600*    COUNTER/SCORE IS MOVEd HERE BEFORE IT GOES INTO THE CSV LINE
026700*    (DGE009).
026800 01  WS-ENRICH-EDIT-FIELDS.
026900     05  WS-ED-OBSERVED          PIC ZZZZZZZZ9.
027000     05  WS-ED-EXPECTED          PIC ZZZZZ9.9999.
027100     05  WS-ED-SCORE             PIC -ZZZZZ9.9999.
027200     05  WS-ED-PVALUE            PIC 9.99999999.
027300     05  WS-ED-ADJ-PVALUE        PIC 9.99999999.
027400     05  FILLER                  PIC X(04).
027500*
027600 PROCEDURE DIVISION.
027700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027800     PERFORM 050-LOAD-DEG-TABLE THRU 050-EXIT
027900         VARYING DEG-IDX FROM 1 BY 1
028000         UNTIL NO-MORE-DEG-RECS.
028100     PERFORM 060-LOAD-PWY-TABLE THRU 060-EXIT
028200         VARYING PWY-IDX FROM 1 BY 1
028300         UNTIL NO-MORE-PWY-RECS.
028400     PERFORM 070-LOAD-PWGN-TABLE THRU 070-EXIT
028500         VARYING PWGN-IDX FROM 1 BY 1
028600         UNTIL NO-MORE-PWGN-RECS.
028700     PERFORM 100-WRITE-ENRICH-HDR THRU 100-EXIT.
028800     PERFORM 200-ENRICHMENT-MAINLINE THRU 200-EXIT
028900         VARYING PWY-IDX FROM 1 BY 1
029000         UNTIL PWY-IDX > PWY-TABLE-COUNT.
029100     PERFORM 900-CLEANUP THRU 900-EXIT.
029200     MOVE ZERO TO RETURN-CODE.
029300     GOBACK.
029400*
029500 000-HOUSEKEEPING.
029600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029700     DISPLAY "******** BEGIN JOB DGENRICH ********".
029800     ACCEPT WS-CURRENT-DATE FROM DATE.
029900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030000     MOVE ZERO TO DEG-TABLE-COUNT, PWY-TABLE-COUNT,
030100         PWGN-TABLE-COUNT.
030200     OPEN INPUT DEGSIN, PWYIN, PWGNIN.
030300     OPEN OUTPUT ENRCHOUT, SYSOUT.
030400*
030500     READ DEGSIN
030600         AT END MOVE "N" TO MORE-DEGSIN-SW
030700     END-READ.
030800     IF NO-MORE-DEG-RECS
030900         MOVE "EMPTY DEGSIN FEED" TO ABEND-REASON
031000         GO TO 1000-ABEND-RTN.
031100*
031200     READ PWYIN
031300         AT END MOVE "N" TO MORE-PWYIN-SW
031400     END-READ.
031500     IF NO-MORE-PWY-RECS
031600         MOVE "EMPTY PWYIN FEED" TO ABEND-REASON
031700         GO TO 1000-ABEND-RTN.
031800*
031900     READ PWGNIN
032000         AT END MOVE "N" TO MORE-PWGNIN-SW
032100     END-READ.
032200     IF NO-MORE-PWGN-RECS
032300         MOVE "EMPTY PWGNIN FEED" TO ABEND-REASON
032400         GO TO 1000-ABEND-RTN.
032500 000-EXIT.
032600     EXIT.
032700*
032800******************************************************************
032900*    050-LOAD-DEG-TABLE  --  ONE PASS, DEGSIN INTO DEG-TABLE.
033000*    UNSTRING SPLITS THE LINE ON COMMA; A FIELD COUNT UNDER 3
033100*    MEANS A SHORT LINE -- ABEND, NO PARTIAL LOAD.
033200******************************************************************
033300 050-LOAD-DEG-TABLE.
033400     MOVE "050-LOAD-DEG-TABLE" TO PARA-NAME.
033500     MOVE SPACES TO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3.
033600     MOVE ZERO TO WS-DEG-FIELD-CNT.
033700     UNSTRING DEGSIN-REC DELIMITED BY ","
033800         INTO WS-DEG-F1, WS-DEG-F2, WS-DEG-F3
033900         TALLYING IN WS-DEG-FIELD-CNT.
034000     IF WS-DEG-FIELD-CNT < 3
034100         MOVE "SHORT RECORD ON DEGSIN" TO ABEND-REASON
034200         MOVE DEG-IDX TO ACTUAL-VAL
034300         GO TO 1000-ABEND-RTN.
034400*
034500     MOVE WS-DEG-F1 TO CSVTRIM-TEXT1.
034600     CALL "CSVTRIM" USING CSVTRIM-TEXT1, CSVTRIM-RETURN-LTH.
034700     MOVE WS-DEG-F1(1:20) TO TBL-DEG-GENE-SYMBOL(DEG-IDX).
034800*
034900     MOVE WS-DEG-F2 TO DP-RAW-TEXT.
035000     PERFORM 085-PARSE-LFC-FIELD THRU 085-EXIT.
035100     MOVE WS-LFC-RESULT TO TBL-DEG-LOG-FOLD-CHANGE(DEG-IDX).
035200*
035300     MOVE WS-DEG-F3 TO DP-RAW-TEXT.
035400     PERFORM 086-PARSE-PVAL-FIELD THRU 086-EXIT.
035500     MOVE WS-PVAL-RESULT TO TBL-DEG-ADJUSTED-PVALUE(DEG-IDX).
035600*
035700     ADD 1 TO DEG-TABLE-COUNT.
035800     READ DEGSIN
035900         AT END MOVE "N" TO MORE-DEGSIN-SW
036000     END-READ.
036100 050-EXIT.
036200     EXIT.
036300*
036400******************************************************************
036500*    085-PARSE-LFC-FIELD  --  CONVERTS DP-WHOLE-TEXT, A TEXT
036600*    DECIMAL LIKE "-1.234500", INTO WS-LFC-RESULT PIC S9(3)V9(6).
036700*    THE FIELD MUST FIT THE WIDTH -- THERE IS NO TRUNCATION
036800*    GUARD, PER THE RECORD LAYOUT.
036900******************************************************************
037000 085-PARSE-LFC-FIELD.
037100     MOVE "+" TO DP-SIGN-SW.
037200     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
037300     IF DP-RAW-TEXT(1:1) = "-"
037400         MOVE "-" TO DP-SIGN-SW.
037500     UNSTRING DP-RAW-TEXT DELIMITED BY "."
037600         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
037700     MOVE ZERO TO DP-BUILD-9.
037800     IF DP-SIGN-SW = "-"
037900         MOVE DP-WHOLE-TEXT(2:3) TO DP-BUILD-X(1:3)
038000     ELSE
038100         MOVE DP-WHOLE-TEXT(1:3) TO DP-BUILD-X(1:3).
038200     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(4:6).
038300     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
038400     IF DP-SIGN-SW = "-"
038500         COMPUTE WS-LFC-RESULT = 0 - DP-BUILD-3V6
038600     ELSE
038700         MOVE DP-BUILD-3V6 TO WS-LFC-RESULT.
038800 085-EXIT.
038900     EXIT.
039000*
039100******************************************************************
039200*    086-PARSE-PVAL-FIELD  --  SAME IDEA AS 085 ABOVE BUT THE
039300*    ADJUSTED-PVALUE COLUMN IS UNSIGNED, ONE WHOLE DIGIT.
039400******************************************************************
039500 086-PARSE-PVAL-FIELD.
039600     MOVE SPACES TO DP-WHOLE-TEXT, DP-FRAC-TEXT.
039700     UNSTRING DP-RAW-TEXT DELIMITED BY "."
039800         INTO DP-WHOLE-TEXT, DP-FRAC-TEXT.
039900     MOVE ZERO TO DP-BUILD-9.
040000     MOVE DP-WHOLE-TEXT(1:1) TO DP-BUILD-X(1:1).
040100     MOVE DP-FRAC-TEXT(1:6) TO DP-BUILD-X(2:6).
040200     INSPECT DP-BUILD-X REPLACING ALL SPACES BY "0".
040300     MOVE DP-BUILD-1V6 TO WS-PVAL-RESULT.
040400 086-EXIT.
040500     EXIT.
040600*
040700******************************************************************
040800*    060-LOAD-PWY-TABLE  --  ONE PASS, PWYIN INTO PWY-TABLE, IN
040900*    FILE ORDER.  A FIELD COUNT UNDER 2 MEANS A SHORT LINE.
041000******************************************************************
041100 060-LOAD-PWY-TABLE.
041200     MOVE "060-LOAD-PWY-TABLE" TO PARA-NAME.
041300     MOVE SPACES TO WS-PWY-F1, WS-PWY-F2.
041400     MOVE ZERO TO WS-PWY-FIELD-CNT.
041500     UNSTRING PWYIN-REC DELIMITED BY ","
041600         INTO WS-PWY-F1, WS-PWY-F2
041700         TALLYING IN WS-PWY-FIELD-CNT.
041800     IF WS-PWY-FIELD-CNT < 2
041900         MOVE "SHORT RECORD ON PWYIN" TO ABEND-REASON
042000         MOVE PWY-IDX TO ACTUAL-VAL
042100         GO TO 1000-ABEND-RTN.
042200*
042300     MOVE WS-PWY-F1(1:12) TO TBL-PWY-PATHWAY-ID(PWY-IDX).
042400     MOVE WS-PWY-F2(1:60) TO TBL-PWY-DESCRIPTION(PWY-IDX).
042500     ADD 1 TO PWY-TABLE-COUNT.
042600     READ PWYIN
042700         AT END MOVE "N" TO MORE-PWYIN-SW
042800     END-READ.
042900 060-EXIT.
043000     EXIT.
043100*
043200******************************************************************
043300*    070-LOAD-PWGN-TABLE  --  ONE PASS, PWGNIN INTO PWGN-TABLE.
043400*    A FIELD COUNT UNDER 4 MEANS A SHORT LINE.
043500******************************************************************
043600 070-LOAD-PWGN-TABLE.
043700     MOVE "070-LOAD-PWGN-TABLE" TO PARA-NAME.
043800     MOVE SPACES TO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3,
043900         WS-PWGN-F4.
044000     MOVE ZERO TO WS-PWGN-FIELD-CNT.
044100     UNSTRING PWGNIN-REC DELIMITED BY ","
044200         INTO WS-PWGN-F1, WS-PWGN-F2, WS-PWGN-F3, WS-PWGN-F4
044300         TALLYING IN WS-PWGN-FIELD-CNT.
044400     IF WS-PWGN-FIELD-CNT < 4
044500         MOVE "SHORT RECORD ON PWGNIN" TO ABEND-REASON
044600         MOVE PWGN-IDX TO ACTUAL-VAL
044700         GO TO 1000-ABEND-RTN.
044800*
044900     MOVE WS-PWGN-F1(1:12) TO TBL-PWGN-PATHWAY-ID(PWGN-IDX).
045000     IF WS-PWGN-F2 IS NOT NUMERIC
045100         MOVE "NON-NUMERIC ENTREZ-GENE-ID ON PWGNIN"
045200             TO ABEND-REASON
045300         MOVE PWGN-IDX TO ACTUAL-VAL
045400         GO TO 1000-ABEND-RTN.
045500     MOVE WS-PWGN-F2 TO TBL-PWGN-ENTREZ-GENE-ID(PWGN-IDX).
045600     MOVE WS-PWGN-F3(1:20) TO TBL-PWGN-GENE-SYMBOL(PWGN-IDX).
045700     MOVE WS-PWGN-F4(1:20) TO TBL-PWGN-ENSEMBL-ID(PWGN-IDX).
045800     ADD 1 TO PWGN-TABLE-COUNT.
045900     READ PWGNIN
046000         AT END MOVE "N" TO MORE-PWGNIN-SW
046100     END-READ.
046200 070-EXIT.
046300     EXIT.
046400*
046500 100-WRITE-ENRICH-HDR.
046600     MOVE "100-WRITE-ENRICH-HDR" TO PARA-NAME.
046700     MOVE SPACES TO WS-ENRICH-CSV-LINE.
046800     STRING "Pathway,Observed DEGs,Expected DEGs,Enrichment"
046900            DELIMITED BY SIZE
047000            " Score,P-value,Adjusted P-value"
047100            DELIMITED BY SIZE
047200         INTO WS-ENRICH-CSV-LINE.
047300     WRITE ENRCHOUT-REC FROM WS-ENRICH-CSV-LINE.
047400 100-EXIT.
047500     EXIT.
047600*
047700******************************************************************
047800*    200-ENRICHMENT-MAINLINE  --  ONE ITERATION PER PATHWAY-TABLE
047900*    ROW, IN FILE ORDER.  NO CONTROL BREAK -- EACH PATHWAY'S
048000*    COUNTS ARE SELF-CONTAINED.
048100******************************************************************
048200 200-ENRICHMENT-MAINLINE.
048300     MOVE "200-ENRICHMENT-MAINLINE" TO PARA-NAME.
048400     MOVE ZERO TO TOTAL-GENES-IN-PATHWAY, OBSERVED-DEG-COUNT.
048500     PERFORM 220-COUNT-OBSERVED-EXPECTED THRU 220-EXIT
048600         VARYING PWGN-IDX FROM 1 BY 1
048700         UNTIL PWGN-IDX > PWGN-TABLE-COUNT.
048800     PERFORM 240-CALC-ENRICHMENT-SCORE THRU 240-EXIT.
048900     PERFORM 260-CALL-HYPRGEOM THRU 260-EXIT.
049000     PERFORM 280-CALC-ADJ-PVALUE THRU 280-EXIT.
049100     PERFORM 300-WRITE-ENRICH-LINE THRU 300-EXIT.
049200 200-EXIT.
049300     EXIT.
049400*
049500 220-COUNT-OBSERVED-EXPECTED.
049600     IF TBL-PWGN-PATHWAY-ID(PWGN-IDX) NOT =
049700        TBL-PWY-PATHWAY-ID(PWY-IDX)
049800         GO TO 220-EXIT.
049900     ADD 1 TO TOTAL-GENES-IN-PATHWAY.
050000     SET DEG-IDX TO 1.
050100     SEARCH DEG-TABLE-ROW
050200         AT END
050300             CONTINUE
050400         WHEN TBL-DEG-GENE-SYMBOL(DEG-IDX) =
050500              TBL-PWGN-GENE-SYMBOL(PWGN-IDX)
050600             ADD 1 TO OBSERVED-DEG-COUNT
050700     END-SEARCH.
050800 220-EXIT.
050900     EXIT.
051000*
051100******************************************************************
051200*    240-CALC-ENRICHMENT-SCORE
051300*    EXPECTED = GENES-IN-PATHWAY * (TOTAL-DEGS / TOTAL-PWGN-ROWS)
051400*    SCORE = 0 WHEN EXPECTED <= 0 OR OBSERVED = 0, ELSE
051500*            (OBSERVED - EXPECTED) / SQRT(EXPECTED)
051600*    ROUNDING HAPPENS ONLY AT THE FINAL ASSIGNMENT, NOT AT EACH
051700*    INTERMEDIATE STEP (REQ#4471).
051800******************************************************************
051900 240-CALC-ENRICHMENT-SCORE.
052000     COMPUTE EXPECTED-DEG-COUNT =
052100         TOTAL-GENES-IN-PATHWAY *
052200         (DEG-TABLE-COUNT / PWGN-TABLE-COUNT).
052300*
052400     IF EXPECTED-DEG-COUNT NOT GREATER THAN ZERO
052500     OR OBSERVED-DEG-COUNT = ZERO
052600         MOVE ZERO TO ENRICHMENT-SCORE
052700         GO TO 240-EXIT.
052800*
052900     PERFORM 245-SQUARE-ROOT THRU 245-EXIT.
053000     COMPUTE ENRICHMENT-SCORE ROUNDED =
053100         (OBSERVED-DEG-COUNT - EXPECTED-DEG-COUNT)
053200             / WS-SQRT-EXPECTED.
053300 240-EXIT.
053400     EXIT.
053500*
053600******************************************************************
053700*    245-SQUARE-ROOT  --  NEWTON-RAPHSON, FIVE REFINEMENTS.  NO
053800*    FUNCTION SQRT -- THE SHOP STANDARD IS COMPUTE/ARITHMETIC
053900*    VERBS ONLY.
054000******************************************************************
054100 245-SQUARE-ROOT.
054200     IF EXPECTED-DEG-COUNT = ZERO
054300         MOVE ZERO TO WS-SQRT-EXPECTED
054400         GO TO 245-EXIT.
054500     MOVE EXPECTED-DEG-COUNT TO WS-SQRT-EXPECTED.
054600     PERFORM 246-REFINE-ROOT THRU 246-EXIT 5 TIMES.
054700 245-EXIT.
054800     EXIT.
054900*
055000 246-REFINE-ROOT.
055100     COMPUTE WS-SQRT-EXPECTED ROUNDED =
055200         (WS-SQRT-EXPECTED +
055300          (EXPECTED-DEG-COUNT / WS-SQRT-EXPECTED)) / 2.
055400 246-EXIT.
055500     EXIT.
055600*
055700 260-CALL-HYPRGEOM.
055800     MOVE "260-CALL-HYPRGEOM" TO PARA-NAME.
055900     MOVE DEG-TABLE-COUNT        TO HYPRG-TOTAL-DEGS.
056000     MOVE PWGN-TABLE-COUNT       TO HYPRG-TOTAL-GENES.
056100     MOVE TOTAL-GENES-IN-PATHWAY TO HYPRG-GENES-IN-PATHWAY.
056200     MOVE OBSERVED-DEG-COUNT     TO HYPRG-OBSERVED-DEGS.
056300     CALL "HYPRGEOM" USING HYPRG-PARMS.
056400     IF HYPRG-RETURN-CD NOT EQUAL TO ZERO
056500         MOVE "NON-ZERO RETURN-CODE FROM HYPRGEOM" TO ABEND-REASON
056600         GO TO 1000-ABEND-RTN.
056700     MOVE HYPRG-PVALUE TO WS-PVALUE.
056800 260-EXIT.
056900     EXIT.
057000*
057100******************************************************************
057200*    280-CALC-ADJ-PVALUE -- BONFERRONI: MIN(P * PATHWAY-COUNT,1.0)
057300******************************************************************
057400 280-CALC-ADJ-PVALUE.
057500     COMPUTE WS-TEMP-PRODUCT ROUNDED =
057600         WS-PVALUE * PWY-TABLE-COUNT.
057700     IF WS-TEMP-PRODUCT > 1.0
057800         MOVE 1.0 TO WS-ADJ-PVALUE
057900     ELSE
058000         MOVE WS-TEMP-PRODUCT TO WS-ADJ-PVALUE.
058100 280-EXIT.
058200     EXIT.
058300*
058400 300-WRITE-ENRICH-LINE.
058500     MOVE "300-WRITE-ENRICH-LINE" TO PARA-NAME.
058600*    COMP/COMP-3 FIELDS CANNOT BE STRING OPERANDS -- EDIT EACH
058700*    ONE TO A DISPLAY WORK FIELD FIRST (DGE009).
058800     MOVE OBSERVED-DEG-COUNT TO WS-ED-OBSERVED.
058900     MOVE EXPECTED-DEG-COUNT TO WS-ED-EXPECTED.
059000     MOVE ENRICHMENT-SCORE   TO WS-ED-SCORE.
059100     MOVE WS-PVALUE          TO WS-ED-PVALUE.
059200     MOVE WS-ADJ-PVALUE      TO WS-ED-ADJ-PVALUE.
059300     STRING
059400         TBL-PWY-DESCRIPTION(PWY-IDX)  DELIMITED BY "  "
059500         ","                           DELIMITED BY SIZE
059600         WS-ED-OBSERVED                DELIMITED BY SIZE
059700         ","                           DELIMITED BY SIZE
059800         WS-ED-EXPECTED                DELIMITED BY SIZE
059900         ","                           DELIMITED BY SIZE
060000         WS-ED-SCORE                   DELIMITED BY SIZE
060100         ","                           DELIMITED BY SIZE
060200         WS-ED-PVALUE                  DELIMITED BY SIZE
060300         ","                           DELIMITED BY SIZE
060400         WS-ED-ADJ-PVALUE              DELIMITED BY SIZE
060500         INTO WS-ENRICH-CSV-LINE.
060600     WRITE ENRCHOUT-REC FROM WS-ENRICH-CSV-LINE.
060700     ADD 1 TO RECORDS-WRITTEN.
060800 300-EXIT.
060900     EXIT.
061000*
061100 700-CLOSE-FILES.
061200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
061300     CLOSE DEGSIN, PWYIN, PWGNIN, ENRCHOUT, SYSOUT.
061400 700-EXIT.
061500     EXIT.
061600*
061700 900-CLEANUP.
061800     MOVE "900-CLEANUP" TO PARA-NAME.
061900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062000     DISPLAY "** DEGS LOADED **".
062100     DISPLAY DEG-TABLE-COUNT.
062200     DISPLAY "** PATHWAYS REPORTED **".
062300     DISPLAY RECORDS-WRITTEN.
062400     DISPLAY "******** NORMAL END OF JOB DGENRICH ********".
062500 900-EXIT.
062600     EXIT.
062700*
062800 1000-ABEND-RTN.
062900     WRITE SYSOUT-REC FROM ABEND-REC.
063000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
063100     DISPLAY "*** ABNORMAL END OF JOB-DGENRICH ***" UPON CONSOLE.
063200     DIVIDE ZERO-VAL INTO ONE-VAL.
